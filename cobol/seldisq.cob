000100*
000200*    SELECT CLAUSE FOR THE DISEASE QUERY INPUT FILE.
000300*
000400* 02/04/88 DRH - CREATED FOR CROP ADVISORY SYSTEM (CAS-0006).
000500*
000600     SELECT DISEASE-QUERY-FILE ASSIGN TO "DISQIN"
000700         ORGANIZATION IS LINE SEQUENTIAL
000800         FILE STATUS IS DSQ-FILE-STATUS.
