000100*****************************************************
000200*                                                   *
000300*  RECORD DEFINITION FOR CROP ADVISORY PRINT FILE   *
000400*     132 COLUMN PRINT IMAGE - LANDSCAPE FORMS.      *
000500*                                                   *
000600*****************************************************
000700*
000800* 08/04/88 DRH - CREATED.
000900*
001000 FD  REPORT-FILE.
001100 01  PRT-PRINT-LINE            PIC X(132).
001200*
001300 01  PRT-FILE-STATUS           PIC XX.
