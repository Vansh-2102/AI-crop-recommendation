000100*****************************************************
000200*                                                   *
000300*  COMPILED AGRICULTURAL TERM DICTIONARY - 18       *
000400*  ENGLISH TERM KEYS, 6 TARGET LANGUAGES EACH.      *
000500*  LANGUAGES ARE HELD IN A FIXED ORDER PER TERM -   *
000600*  EN, HI, ES, FR, DE, ZH - SEE WS-LANG-TABLE BELOW *
000700*  FOR THE CODE TO POSITION LOOKUP.  HI AND ZH ARE  *
000800*  ROMANISED, FIXED WIDTH, PER TRANSLATION OFFICE.  *
000900*                                                   *
001000*****************************************************
001100*
001200* 06/04/88 DRH - CREATED FOR CROP ADVISORY SYSTEM (CAS-0007).
001300* 21/06/99 KLM - Y2K REVIEW - NO DATE FIELDS IN THIS TABLE.
001400*
001500 01  WS-LANG-TABLE-VALUES.
001600     03  FILLER              PIC X(2)   VALUE "EN".
001700     03  FILLER              PIC X(2)   VALUE "HI".
001800     03  FILLER              PIC X(2)   VALUE "ES".
001900     03  FILLER              PIC X(2)   VALUE "FR".
002000     03  FILLER              PIC X(2)   VALUE "DE".
002100     03  FILLER              PIC X(2)   VALUE "ZH".
002200 01  WS-LANG-TABLE REDEFINES WS-LANG-TABLE-VALUES.
002300     03  WS-LANG-CODE        PIC X(2)  OCCURS 6
002310         INDEXED BY WS-LNG-IDX.
002400*
002500 77  WS-LANG-TABLE-MAX       PIC 9 COMP VALUE 6.
002600*
002700 01  WS-TERM-TABLE-VALUES.
002800     03  FILLER.
002900         05  FILLER  PIC X(12)  VALUE "SOIL".
003000         05  FILLER  PIC X(40)  VALUE "SOIL".
003100         05  FILLER  PIC X(40)  VALUE "MITTI".
003200         05  FILLER  PIC X(40)  VALUE "SUELO".
003300         05  FILLER  PIC X(40)  VALUE "SOL".
003400         05  FILLER  PIC X(40)  VALUE "BODEN".
003500         05  FILLER  PIC X(40)  VALUE "TU RANG".
003600     03  FILLER.
003700         05  FILLER  PIC X(12)  VALUE "CROP".
003800         05  FILLER  PIC X(40)  VALUE "CROP".
003900         05  FILLER  PIC X(40)  VALUE "FASAL".
004000         05  FILLER  PIC X(40)  VALUE "CULTIVO".
004100         05  FILLER  PIC X(40)  VALUE "CULTURE".
004200         05  FILLER  PIC X(40)  VALUE "ERNTE".
004300         05  FILLER  PIC X(40)  VALUE "ZUO WU".
004400     03  FILLER.
004500         05  FILLER  PIC X(12)  VALUE "FERTILIZER".
004600         05  FILLER  PIC X(40)  VALUE "FERTILIZER".
004700         05  FILLER  PIC X(40)  VALUE "URVARAK".
004800         05  FILLER  PIC X(40)  VALUE "FERTILIZANTE".
004900         05  FILLER  PIC X(40)  VALUE "ENGRAIS".
005000         05  FILLER  PIC X(40)  VALUE "DUENGER".
005100         05  FILLER  PIC X(40)  VALUE "FEI LIAO".
005200     03  FILLER.
005300         05  FILLER  PIC X(12)  VALUE "IRRIGATION".
005400         05  FILLER  PIC X(40)  VALUE "IRRIGATION".
005500         05  FILLER  PIC X(40)  VALUE "SINCHAI".
005600         05  FILLER  PIC X(40)  VALUE "RIEGO".
005700         05  FILLER  PIC X(40)  VALUE "IRRIGATION".
005800         05  FILLER  PIC X(40)  VALUE "BEWAESSERUNG".
005900         05  FILLER  PIC X(40)  VALUE "GUAN GAI".
006000     03  FILLER.
006100         05  FILLER  PIC X(12)  VALUE "HARVEST".
006200         05  FILLER  PIC X(40)  VALUE "HARVEST".
006300         05  FILLER  PIC X(40)  VALUE "KATAI".
006400         05  FILLER  PIC X(40)  VALUE "COSECHA".
006500         05  FILLER  PIC X(40)  VALUE "RECOLTE".
006600         05  FILLER  PIC X(40)  VALUE "ERNTE".
006700         05  FILLER  PIC X(40)  VALUE "SHOU GE".
006800     03  FILLER.
006900         05  FILLER  PIC X(12)  VALUE "YIELD".
007000         05  FILLER  PIC X(40)  VALUE "YIELD".
007100         05  FILLER  PIC X(40)  VALUE "UPAJ".
007200         05  FILLER  PIC X(40)  VALUE "RENDIMIENTO".
007300         05  FILLER  PIC X(40)  VALUE "RENDEMENT".
007400         05  FILLER  PIC X(40)  VALUE "ERTRAG".
007500         05  FILLER  PIC X(40)  VALUE "CHAN LIANG".
007600     03  FILLER.
007700         05  FILLER  PIC X(12)  VALUE "PEST".
007800         05  FILLER  PIC X(40)  VALUE "PEST".
007900         05  FILLER  PIC X(40)  VALUE "KEET".
008000         05  FILLER  PIC X(40)  VALUE "PLAGA".
008100         05  FILLER  PIC X(40)  VALUE "RAVAGEUR".
008200         05  FILLER  PIC X(40)  VALUE "SCHAEDLING".
008300         05  FILLER  PIC X(40)  VALUE "HAI CHONG".
008400     03  FILLER.
008500         05  FILLER  PIC X(12)  VALUE "DISEASE".
008600         05  FILLER  PIC X(40)  VALUE "DISEASE".
008700         05  FILLER  PIC X(40)  VALUE "ROG".
008800         05  FILLER  PIC X(40)  VALUE "ENFERMEDAD".
008900         05  FILLER  PIC X(40)  VALUE "MALADIE".
009000         05  FILLER  PIC X(40)  VALUE "KRANKHEIT".
009100         05  FILLER  PIC X(40)  VALUE "BING HAI".
009200     03  FILLER.
009300         05  FILLER  PIC X(12)  VALUE "WEATHER".
009400         05  FILLER  PIC X(40)  VALUE "WEATHER".
009500         05  FILLER  PIC X(40)  VALUE "MAUSAM".
009600         05  FILLER  PIC X(40)  VALUE "CLIMA".
009700         05  FILLER  PIC X(40)  VALUE "TEMPS".
009800         05  FILLER  PIC X(40)  VALUE "WETTER".
009900         05  FILLER  PIC X(40)  VALUE "TIAN QI".
010000     03  FILLER.
010100         05  FILLER  PIC X(12)  VALUE "PLANTING".
010200         05  FILLER  PIC X(40)  VALUE "PLANTING".
010300         05  FILLER  PIC X(40)  VALUE "ROPAI".
010400         05  FILLER  PIC X(40)  VALUE "SIEMBRA".
010500         05  FILLER  PIC X(40)  VALUE "PLANTATION".
010600         05  FILLER  PIC X(40)  VALUE "PFLANZUNG".
010700         05  FILLER  PIC X(40)  VALUE "ZHONG ZHI".
010800     03  FILLER.
010900         05  FILLER  PIC X(12)  VALUE "SEEDING".
011000         05  FILLER  PIC X(40)  VALUE "SEEDING".
011100         05  FILLER  PIC X(40)  VALUE "BUAAI".
011200         05  FILLER  PIC X(40)  VALUE "SIEMBRA".
011300         05  FILLER  PIC X(40)  VALUE "SEMIS".
011400         05  FILLER  PIC X(40)  VALUE "AUSSAAT".
011500         05  FILLER  PIC X(40)  VALUE "BO ZHONG".
011600     03  FILLER.
011700         05  FILLER  PIC X(12)  VALUE "WATERING".
011800         05  FILLER  PIC X(40)  VALUE "WATERING".
011900         05  FILLER  PIC X(40)  VALUE "SINCHAI".
012000         05  FILLER  PIC X(40)  VALUE "RIEGO".
012100         05  FILLER  PIC X(40)  VALUE "ARROSAGE".
012200         05  FILLER  PIC X(40)  VALUE "BEWAESSERUNG".
012300         05  FILLER  PIC X(40)  VALUE "JIAO SHUI".
012400     03  FILLER.
012500         05  FILLER  PIC X(12)  VALUE "PH".
012600         05  FILLER  PIC X(40)  VALUE "PH".
012700         05  FILLER  PIC X(40)  VALUE "PH MAAN".
012800         05  FILLER  PIC X(40)  VALUE "PH".
012900         05  FILLER  PIC X(40)  VALUE "PH".
013000         05  FILLER  PIC X(40)  VALUE "PH".
013100         05  FILLER  PIC X(40)  VALUE "PH ZHI".
013200     03  FILLER.
013300         05  FILLER  PIC X(12)  VALUE "MOISTURE".
013400         05  FILLER  PIC X(40)  VALUE "MOISTURE".
013500         05  FILLER  PIC X(40)  VALUE "NAMI".
013600         05  FILLER  PIC X(40)  VALUE "HUMEDAD".
013700         05  FILLER  PIC X(40)  VALUE "HUMIDITE".
013800         05  FILLER  PIC X(40)  VALUE "FEUCHTIGKEIT".
013900         05  FILLER  PIC X(40)  VALUE "SHI DU".
014000     03  FILLER.
014100         05  FILLER  PIC X(12)  VALUE "TEMPERATURE".
014200         05  FILLER  PIC X(40)  VALUE "TEMPERATURE".
014300         05  FILLER  PIC X(40)  VALUE "TAAPMAN".
014400         05  FILLER  PIC X(40)  VALUE "TEMPERATURA".
014500         05  FILLER  PIC X(40)  VALUE "TEMPERATURE".
015000         05  FILLER  PIC X(40)  VALUE "TEMPERATUR".
015100         05  FILLER  PIC X(40)  VALUE "WEN DU".
015200     03  FILLER.
015300         05  FILLER  PIC X(12)  VALUE "HUMIDITY".
015400         05  FILLER  PIC X(40)  VALUE "HUMIDITY".
015500         05  FILLER  PIC X(40)  VALUE "VAAYU NAMI".
015600         05  FILLER  PIC X(40)  VALUE "HUMEDAD".
015700         05  FILLER  PIC X(40)  VALUE "HUMIDITE".
015800         05  FILLER  PIC X(40)  VALUE "LUFTFEUCHTIGKEIT".
015900         05  FILLER  PIC X(40)  VALUE "XIANG DUI SHI DU".
016000     03  FILLER.
016100         05  FILLER  PIC X(12)  VALUE "RAINFALL".
016200         05  FILLER  PIC X(40)  VALUE "RAINFALL".
016300         05  FILLER  PIC X(40)  VALUE "VARSHA".
016400         05  FILLER  PIC X(40)  VALUE "LLUVIA".
016500         05  FILLER  PIC X(40)  VALUE "PRECIPITATIONS".
016600         05  FILLER  PIC X(40)  VALUE "NIEDERSCHLAG".
016700         05  FILLER  PIC X(40)  VALUE "JIANG YU".
016800     03  FILLER.
016900         05  FILLER  PIC X(12)  VALUE "SUNLIGHT".
017000         05  FILLER  PIC X(40)  VALUE "SUNLIGHT".
017100         05  FILLER  PIC X(40)  VALUE "DHOOP".
017200         05  FILLER  PIC X(40)  VALUE "LUZ SOLAR".
017300         05  FILLER  PIC X(40)  VALUE "LUMIERE DU SOLEIL".
017400         05  FILLER  PIC X(40)  VALUE "SONNENLICHT".
017500         05  FILLER  PIC X(40)  VALUE "YANG GUANG".
017600*
017700 01  WS-TERM-TABLE REDEFINES WS-TERM-TABLE-VALUES.
017800     03  WS-TERM-ENTRY   OCCURS 18 INDEXED BY WS-TRM-IDX.
017900         05  WS-TERM-KEY         PIC X(12).
018000         05  WS-TERM-LANG-VAL    PIC X(40)  OCCURS 6
018100                                 INDEXED BY WS-TRM-LNG-IDX.
018200*
018300 77  WS-TERM-TABLE-MAX           PIC 99 COMP VALUE 18.
