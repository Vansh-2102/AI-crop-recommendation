000100*****************************************************
000200*                                                   *
000300*  RECORD DEFINITION FOR TERM TRANSLATION INPUT     *
000400*  FILE.                                            *
000500*                                                   *
000600*****************************************************
000700*  RECORD LENGTH 20 BYTES.
000800*
000900* 05/04/88 DRH - CREATED.
001000*
001100 FD  TRANSLATE-FILE.
001200 01  TRI-TRANSLATE-RECORD.
001300     03  TRI-TERM              PIC X(12).
001400*                                ENGLISH TERM KEY
001500     03  TRI-TARGET-LANG       PIC X(2).
001600*                                EN/HI/ES/FR/DE/ZH
001700     03  FILLER                PIC X(6).
001800*
001900 01  TRI-FILE-STATUS           PIC XX.
