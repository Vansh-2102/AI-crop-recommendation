000100*****************************************************
000200*                                                   *
000300*  RECORD DEFINITION FOR RECOMMENDATION OUTPUT FILE *
000400*     UP TO 10 PER FARM, RANK 01 IS BEST.           *
000500*                                                   *
000600*****************************************************
000700*  RECORD LENGTH 90 BYTES.
000800*
000900* 22/03/88 DRH - CREATED.
001000* 04/05/91 DRH - PROFIT-MARGIN ADDED PER FIELD OFFICE REQUEST.
001100*
001200 FD  RECOMMEND-FILE.
001300 01  REC-RECOMMEND-RECORD.
001400     03  REC-FARM-ID           PIC X(8).
001500     03  REC-RANK              PIC 9(2).
001600*                                RANK 01-10, 01 IS BEST
001700     03  REC-CROP              PIC X(10).
001800     03  REC-SUIT-SCORE        PIC 9(3).
001900*                                SUITABILITY SCORE 0-100
002000     03  REC-CONFIDENCE        PIC 9(3).
002100*                                CONFIDENCE 0-100
002200     03  REC-EST-YIELD         PIC 9(9)V9(2).
002300*                                ESTIMATED YIELD, KILOGRAMS
002400     03  REC-EST-COST          PIC 9(9)V9(2).
002500     03  REC-EST-REVENUE       PIC 9(11)V9(2).
002600     03  REC-EST-PROFIT        PIC S9(11)V9(2).
002700     03  REC-PROFIT-MARGIN     PIC S9(3)V9(2).
002800*                                PROFIT MARGIN PERCENT
002900     03  REC-ADVICE-CODE       PIC X(1).
003000*                                H/G/M/N - SEE CAS BUSINESS RULES
003100     03  FILLER                PIC X(10).
003200*
003300 01  REC-FILE-STATUS           PIC XX.
