000100*****************************************************
000200*                                                   *
000300*  CRPADV  -  CROP ADVISORY MAIN RUN                *
000400*                                                   *
000500*  READS THE FARM OBSERVATION FILE AND, FOR EACH    *
000600*  FARM, SCORES THE TEN REFERENCE CROPS, WORKS OUT  *
000700*  YIELD/COST/REVENUE/PROFIT, APPLIES THE FIELD     *
000800*  OFFICE'S RESOURCE-CONSTRAINT ADJUSTMENTS, RANKS  *
000900*  THE SURVIVORS AND WRITES THE RECOMMENDATION FILE.*
001000*  ALSO DRIVES THE SOIL AND WEATHER SIDE FILES AND  *
001100*  THE PRINTED CROP ADVISORY REPORT.                *
001200*                                                   *
001300*****************************************************
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID. CRPADV.
001600 AUTHOR. D. R. HALVORSEN.
001700 INSTALLATION. PRAIRIE AGRISYSTEMS BUREAU.
001800 DATE-WRITTEN. 02/03/89.
001900 DATE-COMPILED.
002000 SECURITY. FIELD OFFICE USE ONLY - NOT FOR RELEASE OUTSIDE BUREAU.
002100*
002200* REMARKS.
002300*     MAIN DRIVER FOR THE CROP ADVISORY BATCH RUN.  CALLS
002400*     CRPMKT ONCE AT THE START OF THE RUN TO BUILD THE MARKET
002500*     ANALYTICS TABLE, THEN MAKES A SINGLE PASS OF THE FARM
002600*     OBSERVATION FILE, WRITING RECOMMEND-FILE, SOIL-OUT-FILE,
002700*     AGRI-OUT-FILE AND THE CROP ADVISORY PRINT REPORT.
002800*
002900* VERSION 1.0.07.
003000*
003100* CALLING PROGRAMS - NONE, THIS IS THE RUN UNIT.
003200*
003300* CALLED PROGRAMS  - CRPMKT (MARKET ANALYTICS, CAS-0117).
003400*
003500* FILES USED -
003600*     FARM-FILE       INPUT   FIELD OFFICE OBSERVATIONS
003700*     RUN-PARM-FILE   INPUT   RUN MONTH FOR THE REPORT HEADING
003800*     RECOMMEND-FILE  OUTPUT  RANKED CROP RECOMMENDATIONS
003900*     SOIL-OUT-FILE   OUTPUT  SOIL QUALITY ANALYSIS
004000*     AGRI-OUT-FILE   OUTPUT  WEATHER-DERIVED CONDITIONS
004100*     REPORT-FILE     OUTPUT  CROP ADVISORY PRINT REPORT
004200*
004300*-----------------------------------------------------------
004400* C H A N G E S
004500*-----------------------------------------------------------
004600* 02/03/89 DRH 1.0.00 CREATED FOR CROP ADVISORY SYSTEM (CAS-0001).
004700* 22/03/89 DRH 1.0.01 ADDED RECOMMEND-FILE WRITE (CAS-0003).
004800* 25/03/89 DRH 1.0.02 ADDED SOIL-OUT-FILE, U3 RULES (CAS-0004).
004900* 25/03/89 DRH 1.0.02 ADDED AGRI-OUT-FILE, U5 RULES (CAS-0004).
005000* 08/04/89 DRH 1.0.03 ADDED PRINT REPORT SECTION (CAS-0008).
005100* 09/11/93 DRH 1.0.04 FARM FILE SORT DROPPED, ARRIVAL ORDER NOW.
005200* 30/07/94 DRH 1.0.05 OPTIMIZER ADJUSTMENTS ADDED (CAS-0041).
005300* 04/05/91 DRH 1.0.02 PROFIT MARGIN ADDED TO RECOMMEND-FILE.
005400* 21/06/99 KLM 1.0.06 Y2K REVIEW.  NO 2-DIGIT YEAR FIELDS ON ANY
005500*                     FILE THIS PROGRAM TOUCHES.  NO CHANGE MADE.
005600* 14/03/00 KLM 1.0.06 RUN-PARM-FILE ADDED SO RUN MONTH NO LONGER
005700*                     COMES FROM THE SYSTEM CLOCK (CAS-0122).
005800* 09/02/01 KLM 1.0.07 REPORT NOW BUILT WITH PLAIN PRINT LINES,
005900*                     NOT REPORT WRITER - EASIER FOR FIELD
006000*                     OFFICE TO PATCH COLUMN WIDTHS (CAS-0130).
006100*
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER. IBM-4381.
006500 OBJECT-COMPUTER. IBM-4381.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM.
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     COPY "selfarm.cob".
007100     COPY "selparm.cob".
007200     COPY "selrec.cob".
007300     COPY "selsoil.cob".
007400     COPY "selagri.cob".
007500     COPY "selprnt.cob".
007600*
007700 DATA DIVISION.
007800 FILE SECTION.
007900     COPY "fdfarm.cob".
008000     COPY "fdparm.cob".
008100     COPY "fdrec.cob".
008200     COPY "fdsoil.cob".
008300     COPY "fdagri.cob".
008400     COPY "fdprnt.cob".
008500*
008600 WORKING-STORAGE SECTION.
008700 77  WS-PROG-NAME              PIC X(17)  VALUE "CRPADV (1.0.07)".
008800*
008900* AGRONOMY OFFICE'S FIXED CROP REFERENCE TABLE - CAS-0001.
009000     COPY "wscrops.cob".
009100*
009200* MARKET ANALYTICS HAND-OFF FROM CRPMKT - CAS-0002.
009300     COPY "wslnkmk.cob".
009400*
009500 01  WS-EOF-SWITCHES.
009600     03  WS-FARM-EOF-SWITCH    PIC X(1)   VALUE "N".
009700         88  WS-FARM-EOF                  VALUE "Y".
009800*
009900 01  WS-RUN-MONTH                  PIC 99 COMP.
010000*
010100 01  WS-COUNTERS.
010200     03  WS-FARMS-READ             PIC 9(5)  COMP VALUE ZERO.
010300     03  WS-RECS-WRITTEN           PIC 9(5)  COMP VALUE ZERO.
010400     03  WS-FARMS-NO-CROP          PIC 9(5)  COMP VALUE ZERO.
010500     03  WS-SOIL-SCORE-SUM         PIC 9(9)  COMP VALUE ZERO.
010600     03  WS-CAND-COUNT             PIC 99    COMP VALUE ZERO.
010700     03  WS-CDX                    PIC 99    COMP VALUE ZERO.
010800     03  WS-CDY                    PIC 99    COMP VALUE ZERO.
010900     03  WS-PAGE-NO                PIC 9(4)  COMP VALUE ZERO.
011000     03  WS-LINE-CNT               PIC 99    COMP VALUE 99.
011100*
011200*-----------------------------------------------------------
011300* U1/U2 - PER-CROP SCORING WORK AREA.  RE-USED FOR EACH OF
011400* THE TEN REFERENCE CROPS AS THE FARM IS SCORED - CAS-0001.
011500*-----------------------------------------------------------
011600 01  WS-SCORE-WORK.
011610*-----------------------------------------------------------
011620* THE FIVE PER-CROP SCORE COMPONENTS ARE KEPT AS ONE
011630* CONTIGUOUS GROUP, WS-SCORE-VALUES, SO CC010 CAN TOTAL
011640* THEM WITH A SUBSCRIPTED LOOP THROUGH WS-SCORE-TABLE
011650* INSTEAD OF A FIVE-TERM COMPUTE - SAME HABIT AS THE OLD
011660* PAYROLL DEDUCTION-TOTAL ROUTINE - CAS-0135.
011670*-----------------------------------------------------------
011680     03  WS-SCORE-VALUES.
011690         05  WS-PH-SCORE               PIC 99     COMP.
011700         05  WS-TEMP-SCORE             PIC 99     COMP.
011710         05  WS-SOILTYPE-SCORE         PIC 99     COMP.
011720         05  WS-MOIST-SCORE            PIC 99     COMP.
011730         05  WS-MARKET-SCORE           PIC 99     COMP.
011735     03  WS-SCORE-TABLE REDEFINES WS-SCORE-VALUES.
011736         05  WS-SCORE-ELEMENT OCCURS 5 PIC 99     COMP.
011737     03  WS-SCX                    PIC 9      COMP.
011738     03  WS-CFX                    PIC 9      COMP.
011740     03  WS-PH-BAND                PIC 9      COMP.
011900         88  WS-PH-TOP-BAND               VALUE 1.
012000         88  WS-PH-MID-BAND               VALUE 2.
012200     03  WS-TEMP-TOP-FLAG          PIC X(1).
012300         88  WS-TEMP-TOP                  VALUE "Y".
012500     03  WS-SOILTYPE-TOP-FLAG      PIC X(1).
012600         88  WS-SOILTYPE-TOP              VALUE "Y".
012800     03  WS-MOIST-TOP-FLAG         PIC X(1).
012900         88  WS-MOIST-TOP                 VALUE "Y".
013100     03  WS-DEMAND-H-FLAG          PIC X(1).
013200         88  WS-DEMAND-H                  VALUE "Y".
013300     03  WS-DEMAND-M-FLAG          PIC X(1).
013400         88  WS-DEMAND-M                  VALUE "Y".
013500     03  WS-TREND-R-FLAG           PIC X(1).
013600         88  WS-TREND-R                   VALUE "Y".
013700     03  WS-ORIG-SCORE             PIC 999    COMP.
013800     03  WS-FINAL-SCORE            PIC S999   COMP.
013900     03  WS-CONFIDENCE             PIC 999    COMP.
014000     03  WS-POS-FACTOR-CNT         PIC 9      COMP.
014100     03  WS-MKT-FOUND-FLAG         PIC X(1).
014200         88  WS-MKT-FOUND                 VALUE "Y".
014300     03  WS-CROP-PRICE             PIC 9(7)V99  COMP-3.
014400     03  WS-CROP-DEMAND-LVL        PIC X(1).
014500     03  WS-CROP-TREND             PIC X(1).
014600     03  WS-EST-YIELD              PIC 9(9)V99  COMP-3.
014700     03  WS-EST-COST               PIC 9(9)V99  COMP-3.
014800     03  WS-EST-REVENUE            PIC 9(11)V99 COMP-3.
014900     03  WS-EST-PROFIT             PIC S9(11)V99 COMP-3.
015000     03  WS-PROFIT-MARGIN          PIC S9(3)V99 COMP-3.
015100     03  WS-ADVICE-CODE            PIC X(1).
015200     03  WS-ADJUSTMENT             PIC S9(3)  COMP.
015300*
015400*-----------------------------------------------------------
015500* U1.7 CONFIDENCE IS BUILT FROM FOUR SEPARATE PARTS - THE
015600* BASE SCORE-DERIVED FIGURE AND THREE BONUSES.  KEPT AS
015700* ONE CONTIGUOUS GROUP, WS-CONF-PARTS, SO CC041 CAN TOTAL
015800* THEM WITH A SUBSCRIPTED LOOP THROUGH WS-CONF-PARTS-TABLE
015900* THE SAME WAY WS-SCORE-TABLE TOTALS THE SCORE COMPONENTS.
016000*-----------------------------------------------------------
016100 01  WS-CONF-PARTS.
016200     03  WS-CONF-BASE              PIC 99     COMP.
016300     03  WS-CONF-DEMAND-BONUS      PIC 99     COMP.
016350     03  WS-CONF-TREND-BONUS       PIC 99     COMP.
016380     03  WS-CONF-FACTOR-BONUS      PIC 99     COMP.
016400 01  WS-CONF-PARTS-TABLE REDEFINES WS-CONF-PARTS.
016450     03  WS-CONF-PART-ELEMENT OCCURS 4 PIC 99  COMP.
016600*
016650* AVERAGE-SOIL-QUALITY ACCUMULATOR FOR THE FARM SUMMARY LINE.
016700 01  WS-AVG-ACCUM-SUM              PIC 9(9)V99 COMP-3.
017000*
017100*-----------------------------------------------------------
017200* CANDIDATE TABLE - HOLDS THE CROPS STILL IN THE RUNNING
017300* FOR THE CURRENT FARM AFTER THE U1/U2 FILTERS, AWAITING
017400* THE RANKING SORT (CC070/BB020) - CAS-0003.
017500*-----------------------------------------------------------
017600 01  WS-CAND-TABLE.
017700     03  WS-CAND-ENTRY OCCURS 10.
017800         05  WS-CAND-CROP          PIC X(10).
017900         05  WS-CAND-SCORE         PIC 999.
018000         05  WS-CAND-CONF          PIC 999.
018100         05  WS-CAND-YIELD         PIC 9(9)V99.
018200         05  WS-CAND-COST          PIC 9(9)V99.
018300         05  WS-CAND-REVENUE       PIC 9(11)V99.
018400         05  WS-CAND-PROFIT        PIC S9(11)V99.
018500         05  WS-CAND-MARGIN        PIC S9(3)V99.
018600         05  WS-CAND-ADVICE        PIC X(1).
018700         05  WS-CAND-RANKKEY       PIC 999V99.
018800*
018900 01  WS-CAND-HOLD.
019000     03  WS-HOLD-CROP              PIC X(10).
019100     03  WS-HOLD-SCORE             PIC 999.
019200     03  WS-HOLD-CONF              PIC 999.
019300     03  WS-HOLD-YIELD             PIC 9(9)V99.
019400     03  WS-HOLD-COST              PIC 9(9)V99.
019500     03  WS-HOLD-REVENUE           PIC 9(11)V99.
019600     03  WS-HOLD-PROFIT            PIC S9(11)V99.
019700     03  WS-HOLD-MARGIN            PIC S9(3)V99.
019800     03  WS-HOLD-ADVICE            PIC X(1).
019900     03  WS-HOLD-RANKKEY           PIC 999V99.
020000*
020100*-----------------------------------------------------------
020200* U3 SOIL ANALYSIS WORK AREA - CAS-0004.
020300*-----------------------------------------------------------
020400 01  WS-SOIL-WORK.
020500     03  WS-SA-PH-STATUS           PIC X(1).
020600     03  WS-SA-MOIST-STATUS        PIC X(1).
020700     03  WS-SA-QUALITY-SCORE       PIC 999    COMP.
020800     03  WS-SA-PH-PTS              PIC 99     COMP.
020900     03  WS-SA-MOIST-PTS           PIC 99     COMP.
021000     03  WS-SA-ORG-PTS             PIC 99     COMP.
021100     03  WS-SA-NUTR-PTS            PIC 99     COMP.
021200     03  WS-SA-REC-COUNT           PIC 9      COMP.
021300     03  WS-SA-REC-CODES  OCCURS 8 PIC X(2).
021400*
021500*-----------------------------------------------------------
021600* U5 AGRICULTURAL CONDITIONS WORK AREA - CAS-0004.
021700*-----------------------------------------------------------
021800 01  WS-AGRI-WORK.
021900     03  WS-AC-GDD                 PIC S9(3)V9  COMP-3.
022000     03  WS-AC-CHILL               PIC S9(3)V9  COMP-3.
022100     03  WS-AC-GROW-COND           PIC X(1).
022200     03  WS-AC-IRRIG-NEED          PIC X(1).
022300     03  WS-AC-PEST-RISK           PIC X(1).
022400     03  WS-AC-DISEASE-RISK        PIC X(1).
022500     03  WS-AC-ALERT-COUNT         PIC 9      COMP.
022600     03  WS-AC-ALERT-CODES OCCURS 4 PIC X(2).
022700*
022800*-----------------------------------------------------------
022900* CROP ADVISORY REPORT PRINT LINES - CAS-0008/CAS-0130.
023000* BUILT AS PLAIN 132-COLUMN GROUPS, MOVED TO PRT-PRINT-LINE
023100* AND WRITTEN - NO REPORT WRITER ON THIS RUN.
023200*-----------------------------------------------------------
023300 01  WS-RPT-HDR1.
023400     03  FILLER               PIC X(1)  VALUE SPACE.
023500     03  FILLER               PIC X(38)
023600         VALUE "PRAIRIE AGRISYSTEMS BUREAU - CROP ADV".
023700     03  FILLER               PIC X(9)  VALUE "ISORY RPT".
023800     03  FILLER               PIC X(10) VALUE SPACES.
023900     03  FILLER               PIC X(11) VALUE "RUN MONTH: ".
024000     03  WS-H1-RUN-MONTH      PIC Z9.
024100     03  FILLER               PIC X(9)  VALUE SPACES.
024200     03  FILLER               PIC X(6)  VALUE "PAGE  ".
024300     03  WS-H1-PAGE-NO        PIC ZZZ9.
024400     03  FILLER               PIC X(42) VALUE SPACES.
024500*
024600 01  WS-RPT-HDR2.
024700     03  FILLER               PIC X(2)  VALUE SPACES.
024800     03  FILLER               PIC X(4)  VALUE "RANK".
024900     03  FILLER               PIC X(2)  VALUE SPACES.
025000     03  FILLER               PIC X(10) VALUE "CROP".
025100     03  FILLER               PIC X(2)  VALUE SPACES.
025200     03  FILLER               PIC X(5)  VALUE "SCORE".
025300     03  FILLER               PIC X(2)  VALUE SPACES.
025400     03  FILLER               PIC X(4)  VALUE "CONF".
025500     03  FILLER               PIC X(2)  VALUE SPACES.
025600     03  FILLER               PIC X(12) VALUE "EST YIELD".
025700     03  FILLER               PIC X(2)  VALUE SPACES.
025800     03  FILLER               PIC X(12) VALUE "EST COST".
025900     03  FILLER               PIC X(2)  VALUE SPACES.
026000     03  FILLER               PIC X(14) VALUE "EST REVENUE".
026100     03  FILLER               PIC X(2)  VALUE SPACES.
026200     03  FILLER               PIC X(14) VALUE "EST PROFIT".
026300     03  FILLER               PIC X(2)  VALUE SPACES.
026400     03  FILLER               PIC X(8)  VALUE "MARGIN%".
026500     03  FILLER               PIC X(2)  VALUE SPACES.
026600     03  FILLER               PIC X(3)  VALUE "ADV".
026700     03  FILLER               PIC X(26) VALUE SPACES.
026800*
026900 01  WS-RPT-FARM-HDR.
027000     03  FILLER               PIC X(1)  VALUE SPACE.
027100     03  FILLER               PIC X(6)  VALUE "FARM: ".
027200     03  WS-FH-FARM-ID        PIC X(8).
027300     03  FILLER               PIC X(2)  VALUE SPACES.
027400     03  WS-FH-FARM-NAME      PIC X(20).
027500     03  FILLER               PIC X(2)  VALUE SPACES.
027600     03  FILLER               PIC X(6)  VALUE "SIZE: ".
027700     03  WS-FH-FARM-SIZE      PIC ZZZ9.99.
027800     03  FILLER               PIC X(2)  VALUE SPACES.
027900     03  FILLER               PIC X(8)  VALUE "BUDGET: ".
028000     03  WS-FH-BUDGET         PIC ZZZ,ZZ9.99.
028100     03  FILLER               PIC X(2)  VALUE SPACES.
028200     03  FILLER               PIC X(12) VALUE "SOIL SCORE: ".
028300     03  WS-FH-SOIL-SCORE     PIC ZZ9.
028400     03  FILLER               PIC X(43) VALUE SPACES.
028500*
028600 01  WS-RPT-DETAIL.
028700     03  FILLER               PIC X(2)  VALUE SPACES.
028800     03  WS-DT-RANK           PIC Z9.
028900     03  FILLER               PIC X(4)  VALUE SPACES.
029000     03  WS-DT-CROP           PIC X(10).
029100     03  FILLER               PIC X(2)  VALUE SPACES.
029200     03  WS-DT-SCORE          PIC ZZ9.
029300     03  FILLER               PIC X(4)  VALUE SPACES.
029400     03  WS-DT-CONF           PIC ZZ9.
029500     03  FILLER               PIC X(3)  VALUE SPACES.
029600     03  WS-DT-YIELD          PIC ZZ,ZZZ,ZZ9.99.
029700     03  FILLER               PIC X(1)  VALUE SPACE.
029800     03  WS-DT-COST           PIC ZZ,ZZZ,ZZ9.99.
029900     03  FILLER               PIC X(1)  VALUE SPACE.
030000     03  WS-DT-REVENUE        PIC Z,ZZZ,ZZZ,ZZ9.99.
030100     03  FILLER               PIC X(1)  VALUE SPACE.
030200     03  WS-DT-PROFIT         PIC -Z,ZZZ,ZZZ,ZZ9.99.
030300     03  FILLER               PIC X(1)  VALUE SPACE.
030400     03  WS-DT-MARGIN         PIC -ZZ9.99.
030500     03  FILLER               PIC X(2)  VALUE SPACES.
030600     03  WS-DT-ADVICE         PIC X(1).
030700     03  FILLER               PIC X(26) VALUE SPACES.
030800*
030900 01  WS-RPT-FARM-FTR.
031000     03  FILLER               PIC X(2)  VALUE SPACES.
031100     03  FILLER               PIC X(22)
031200         VALUE "VIABLE CROPS FOR FARM:".
031300     03  WS-FT-VIABLE-CNT     PIC ZZ9.
031400     03  FILLER               PIC X(105) VALUE SPACES.
031500*
031600 01  WS-RPT-TOT1.
031700     03  FILLER               PIC X(2)  VALUE SPACES.
031800     03  FILLER               PIC X(20)
031810         VALUE "FARMS PROCESSED:   ".
031900     03  WS-T1-FARMS          PIC ZZZZ9.
032000     03  FILLER               PIC X(6)  VALUE SPACES.
032100     03  FILLER               PIC X(20)
032110         VALUE "TOTAL RECOMMEND'NS: ".
032200     03  WS-T1-RECS           PIC ZZZZ9.
032300     03  FILLER               PIC X(74) VALUE SPACES.
032400*
032500 01  WS-RPT-TOT2.
032600     03  FILLER               PIC X(2)  VALUE SPACES.
032700     03  FILLER               PIC X(24)
032710         VALUE "FARMS WITH NO VIABLE:  ".
032800     03  WS-T2-NOCROP         PIC ZZZZ9.
032900     03  FILLER               PIC X(6)  VALUE SPACES.
033000     03  FILLER               PIC X(24)
033010         VALUE "AVG SOIL QUALITY SCORE: ".
033100     03  WS-T2-AVGSOIL        PIC ZZ9.99.
033200     03  FILLER               PIC X(65) VALUE SPACES.
033300*
033400 01  WS-RPT-TOT3.
033500     03  FILLER               PIC X(2)  VALUE SPACES.
033600     03  FILLER               PIC X(9)  VALUE "MARKET - ".
033700     03  FILLER               PIC X(8)  VALUE "RISING: ".
033800     03  WS-T3-RISING         PIC ZZ9.
033900     03  FILLER               PIC X(3)  VALUE SPACES.
034000     03  FILLER               PIC X(9)  VALUE "FALLING: ".
034100     03  WS-T3-FALLING        PIC ZZ9.
034200     03  FILLER               PIC X(3)  VALUE SPACES.
034300     03  FILLER               PIC X(8)  VALUE "STABLE: ".
034400     03  WS-T3-STABLE         PIC ZZ9.
034500     03  FILLER               PIC X(3)  VALUE SPACES.
034600     03  FILLER               PIC X(11) VALUE "SENTIMENT: ".
034700     03  WS-T3-SENTIMENT      PIC X(8).
034800     03  FILLER               PIC X(62) VALUE SPACES.
034900*
035000 PROCEDURE DIVISION.
035100*
035200 AA000-MAIN SECTION.
035300     PERFORM AA010-OPEN-FILES THRU AA010-EXIT.
035400     PERFORM AA020-READ-RUN-MONTH THRU AA020-EXIT.
035500     PERFORM AA030-CALL-MARKET THRU AA030-EXIT.
035600     PERFORM AA040-READ-FARM THRU AA040-EXIT.
035700     PERFORM BB000-PROCESS-FARM THRU BB000-EXIT
035800         UNTIL WS-FARM-EOF.
035900     PERFORM GG090-PRINT-TOTALS THRU GG090-EXIT.
036000     PERFORM AA090-CLOSE-FILES THRU AA090-EXIT.
036100     GOBACK.
036200 AA000-EXIT.
036300     EXIT SECTION.
036400*
036500 AA010-OPEN-FILES SECTION.
036600     OPEN INPUT FARM-FILE.
036700     OPEN OUTPUT RECOMMEND-FILE.
036800     OPEN OUTPUT SOIL-OUT-FILE.
036900     OPEN OUTPUT AGRI-OUT-FILE.
037000     OPEN OUTPUT REPORT-FILE.
037100     MOVE 99 TO WS-LINE-CNT.
037200     MOVE 0  TO WS-PAGE-NO.
037300 AA010-EXIT.
037400     EXIT SECTION.
037500*
037600 AA020-READ-RUN-MONTH SECTION.
037700     OPEN INPUT RUN-PARM-FILE.
037800     READ RUN-PARM-FILE
037900         AT END
038000             MOVE 1 TO WS-RUN-MONTH
038100         NOT AT END
038200             MOVE PARM-RUN-MONTH TO WS-RUN-MONTH
038300     END-READ.
038400     CLOSE RUN-PARM-FILE.
038500 AA020-EXIT.
038600     EXIT SECTION.
038700*
038800 AA030-CALL-MARKET SECTION.
038900     CALL "CRPMKT" USING WS-MKT-LINKAGE.
039000 AA030-EXIT.
039100     EXIT SECTION.
039200*
039300 AA040-READ-FARM SECTION.
039400     READ FARM-FILE
039500         AT END
039600             SET WS-FARM-EOF TO TRUE
039700     END-READ.
039800 AA040-EXIT.
039900     EXIT SECTION.
040000*
040100 AA090-CLOSE-FILES SECTION.
040200     CLOSE FARM-FILE.
040300     CLOSE RECOMMEND-FILE.
040400     CLOSE SOIL-OUT-FILE.
040500     CLOSE AGRI-OUT-FILE.
040600     CLOSE REPORT-FILE.
040700 AA090-EXIT.
040800     EXIT SECTION.
040900*
041000*-----------------------------------------------------------
041100* BB000 DRIVES ALL WORK FOR ONE FARM RECORD - U1/U2/U3/U5.
041200*-----------------------------------------------------------
041300 BB000-PROCESS-FARM SECTION.
041400     ADD 1 TO WS-FARMS-READ.
041500     MOVE ZERO TO WS-CAND-COUNT.
041600     PERFORM BB010-SCORE-ALL-CROPS THRU BB010-EXIT.
041700     PERFORM BB020-RANK-CANDIDATES THRU BB020-EXIT.
041800     PERFORM DD000-SOIL-ANALYSIS THRU DD000-EXIT.
041900     PERFORM BB030-WRITE-RECOMMENDATIONS THRU BB030-EXIT.
042000     PERFORM EE000-AGRI-CONDITIONS THRU EE000-EXIT.
042100     PERFORM FF000-PRINT-FARM-BLOCK THRU FF000-EXIT.
042200     PERFORM AA040-READ-FARM THRU AA040-EXIT.
042300 BB000-EXIT.
042400     EXIT SECTION.
042500*
042600 BB010-SCORE-ALL-CROPS SECTION.
042700     PERFORM CC010-SCORE-ONE-CROP THRU CC010-EXIT
042800         VARYING WS-CRP-IDX FROM 1 BY 1
042900         UNTIL WS-CRP-IDX > WS-CROP-TABLE-MAX.
043000 BB010-EXIT.
043100     EXIT SECTION.
043200*
043300*-----------------------------------------------------------
043400* BB020 RANKS THE SURVIVING CANDIDATES DESCENDING BY
043500* (SCORE + CONFIDENCE) / 2 - A PLAIN BUBBLE SORT, THE
043600* TABLE NEVER HOLDS MORE THAN TEN ENTRIES - CAS-0003.
043700*-----------------------------------------------------------
043800 BB020-RANK-CANDIDATES SECTION.
043900     IF WS-CAND-COUNT > 1
044000         PERFORM BB021-BUBBLE-PASS THRU BB021-EXIT
044100             VARYING WS-CDX FROM 1 BY 1
044200             UNTIL WS-CDX >= WS-CAND-COUNT
044300             AFTER WS-CDY FROM 1 BY 1
044400             UNTIL WS-CDY > WS-CAND-COUNT - WS-CDX
044500     END-IF.
044600 BB020-EXIT.
044700     EXIT SECTION.
044800*
044900 BB021-BUBBLE-PASS SECTION.
045000     IF WS-CAND-RANKKEY (WS-CDY) < WS-CAND-RANKKEY (WS-CDY + 1)
045100         PERFORM BB022-SWAP-ENTRIES THRU BB022-EXIT
045200     END-IF.
045300 BB021-EXIT.
045400     EXIT SECTION.
045500*
045600 BB022-SWAP-ENTRIES SECTION.
045700     MOVE WS-CAND-ENTRY (WS-CDY)     TO WS-CAND-HOLD.
045800     MOVE WS-CAND-ENTRY (WS-CDY + 1) TO WS-CAND-ENTRY (WS-CDY).
045900     MOVE WS-CAND-HOLD               TO
045910         WS-CAND-ENTRY (WS-CDY + 1).
046000 BB022-EXIT.
046100     EXIT SECTION.
046200*
046300 BB030-WRITE-RECOMMENDATIONS SECTION.
046400     IF WS-CAND-COUNT = 0
046500         ADD 1 TO WS-FARMS-NO-CROP
046600     ELSE
046700         PERFORM BB031-WRITE-ONE-REC THRU BB031-EXIT
046800             VARYING WS-CDX FROM 1 BY 1
046900             UNTIL WS-CDX > WS-CAND-COUNT
047000     END-IF.
047100 BB030-EXIT.
047200     EXIT SECTION.
047300*
047400 BB031-WRITE-ONE-REC SECTION.
047500     MOVE SPACES                   TO REC-RECOMMEND-RECORD.
047600     MOVE FRM-FARM-ID              TO REC-FARM-ID.
047700     MOVE WS-CDX                   TO REC-RANK.
047800     MOVE WS-CAND-CROP (WS-CDX)    TO REC-CROP.
047900     MOVE WS-CAND-SCORE (WS-CDX)   TO REC-SUIT-SCORE.
048000     MOVE WS-CAND-CONF (WS-CDX)    TO REC-CONFIDENCE.
048100     MOVE WS-CAND-YIELD (WS-CDX)   TO REC-EST-YIELD.
048200     MOVE WS-CAND-COST (WS-CDX)    TO REC-EST-COST.
048300     MOVE WS-CAND-REVENUE (WS-CDX) TO REC-EST-REVENUE.
048400     MOVE WS-CAND-PROFIT (WS-CDX)  TO REC-EST-PROFIT.
048500     MOVE WS-CAND-MARGIN (WS-CDX)  TO REC-PROFIT-MARGIN.
048600     MOVE WS-CAND-ADVICE (WS-CDX)  TO REC-ADVICE-CODE.
048700     WRITE REC-RECOMMEND-RECORD.
048800     ADD 1 TO WS-RECS-WRITTEN.
048900 BB031-EXIT.
049000     EXIT SECTION.
049100*
049200*-----------------------------------------------------------
049300* CC010 SCORES ONE REFERENCE CROP AGAINST THE CURRENT FARM.
049400* WS-CRP-IDX POINTS AT THE CROP TABLE ENTRY - RULES U1.1
049500* THROUGH U1.10, THEN U2 WHEN THE FARM GAVE US CONSTRAINTS.
049600*-----------------------------------------------------------
049700 CC010-SCORE-ONE-CROP SECTION.
049800     PERFORM CC011-SCORE-PH THRU CC011-EXIT.
049900     PERFORM CC012-SCORE-TEMP THRU CC012-EXIT.
050000     PERFORM CC013-SCORE-SOIL THRU CC013-EXIT.
050100     PERFORM CC014-SCORE-MOISTURE THRU CC014-EXIT.
050200     PERFORM CC020-FIND-MARKET-ENTRY THRU CC020-EXIT.
050300     PERFORM CC015-SCORE-MARKET THRU CC015-EXIT.
050400     MOVE 0 TO WS-ORIG-SCORE.
050450     PERFORM CC016-SUM-ONE-SCORE THRU CC016-EXIT
050460         VARYING WS-SCX FROM 1 BY 1 UNTIL WS-SCX > 5.
050600     IF WS-ORIG-SCORE > 100
050700         MOVE 100 TO WS-ORIG-SCORE
050800     END-IF.
050900     IF WS-ORIG-SCORE > 30
051000         PERFORM CC030-COMPUTE-ECONOMICS THRU CC030-EXIT
051100         PERFORM CC040-COMPUTE-CONFIDENCE THRU CC040-EXIT
051200         MOVE WS-ORIG-SCORE TO WS-FINAL-SCORE
051300         IF FRM-LABOR-AVAIL    NOT = SPACE
051400            OR FRM-WATER-AVAIL NOT = SPACE
051500            OR FRM-EQUIP-AVAIL NOT = SPACE
051600            OR FRM-MARKET-ACCESS NOT = SPACE
051700             PERFORM CC060-APPLY-OPTIMIZER THRU CC060-EXIT
051800         END-IF
051900         IF WS-FINAL-SCORE > 20
052000             IF FRM-BUDGET > 0
052100                AND WS-EST-COST > FRM-BUDGET * 1.2
052200                 CONTINUE
052300             ELSE
052400                 PERFORM CC050-SET-ADVICE-CODE THRU CC050-EXIT
052500                 PERFORM CC070-STORE-CANDIDATE THRU CC070-EXIT
052600             END-IF
052700         END-IF
052800     END-IF.
052900 CC010-EXIT.
053000     EXIT SECTION.
053100*
053200* U1.1 - PH SCORE, 0-25 POINTS.
053300 CC011-SCORE-PH SECTION.
053400     IF FRM-SOIL-PH >= WS-CROP-PH-LOW (WS-CRP-IDX)
053500        AND FRM-SOIL-PH <= WS-CROP-PH-HIGH (WS-CRP-IDX)
053600         MOVE 25 TO WS-PH-SCORE
053700         MOVE 1  TO WS-PH-BAND
053800     ELSE
053900         IF (FRM-SOIL-PH >= WS-CROP-PH-LOW (WS-CRP-IDX) - .5
054000            AND FRM-SOIL-PH < WS-CROP-PH-LOW (WS-CRP-IDX))
054100         OR (FRM-SOIL-PH > WS-CROP-PH-HIGH (WS-CRP-IDX)
054200            AND FRM-SOIL-PH <= WS-CROP-PH-HIGH (WS-CRP-IDX) + .5)
054300             MOVE 15 TO WS-PH-SCORE
054400             MOVE 2  TO WS-PH-BAND
054500         ELSE
054600             MOVE 5 TO WS-PH-SCORE
054700             MOVE 3 TO WS-PH-BAND
054800         END-IF
054900     END-IF.
055000 CC011-EXIT.
055100     EXIT SECTION.
055200*
055300* U1.2 - TEMPERATURE SCORE, 0-20 POINTS.
055400 CC012-SCORE-TEMP SECTION.
055500     MOVE "N" TO WS-TEMP-TOP-FLAG.
055600     IF FRM-TEMPERATURE >= WS-CROP-TEMP-LOW (WS-CRP-IDX)
055700        AND FRM-TEMPERATURE <= WS-CROP-TEMP-HIGH (WS-CRP-IDX)
055800         MOVE 20 TO WS-TEMP-SCORE
055900         MOVE "Y" TO WS-TEMP-TOP-FLAG
056000     ELSE
056100         IF (FRM-TEMPERATURE >=
056110                WS-CROP-TEMP-LOW (WS-CRP-IDX) - 3.0
056200            AND FRM-TEMPERATURE < WS-CROP-TEMP-LOW (WS-CRP-IDX))
056300         OR (FRM-TEMPERATURE > WS-CROP-TEMP-HIGH (WS-CRP-IDX)
056400            AND FRM-TEMPERATURE <=
056500                WS-CROP-TEMP-HIGH (WS-CRP-IDX) + 3.0)
056600             MOVE 10 TO WS-TEMP-SCORE
056700         ELSE
056800             MOVE 0 TO WS-TEMP-SCORE
056900         END-IF
057000     END-IF.
057100 CC012-EXIT.
057200     EXIT SECTION.
057300*
057400* U1.3 - SOIL TYPE MATCH, 5 OR 15 POINTS.
057500 CC013-SCORE-SOIL SECTION.
057600     MOVE "N" TO WS-SOILTYPE-TOP-FLAG.
057700     IF FRM-SOIL-TYPE = WS-CROP-SOIL-1 (WS-CRP-IDX)
057800     OR FRM-SOIL-TYPE = WS-CROP-SOIL-2 (WS-CRP-IDX)
057900         MOVE 15 TO WS-SOILTYPE-SCORE
058000         MOVE "Y" TO WS-SOILTYPE-TOP-FLAG
058100     ELSE
058200         MOVE 5 TO WS-SOILTYPE-SCORE
058300     END-IF.
058400 CC013-EXIT.
058500     EXIT SECTION.
058600*
058700* U1.4 - MOISTURE VERSUS WATER REQUIREMENT, 5 OR 15 POINTS.
058800 CC014-SCORE-MOISTURE SECTION.
058900     MOVE "N" TO WS-MOIST-TOP-FLAG.
059000     EVALUATE TRUE
059100         WHEN WS-CROP-WATER-REQ (WS-CRP-IDX) = "H"
059200              AND FRM-SOIL-MOISTURE > .3
059300             MOVE 15 TO WS-MOIST-SCORE
059400             MOVE "Y" TO WS-MOIST-TOP-FLAG
059500         WHEN WS-CROP-WATER-REQ (WS-CRP-IDX) = "M"
059600              AND FRM-SOIL-MOISTURE >= .2
059700              AND FRM-SOIL-MOISTURE <= .4
059800             MOVE 15 TO WS-MOIST-SCORE
059900             MOVE "Y" TO WS-MOIST-TOP-FLAG
060000         WHEN WS-CROP-WATER-REQ (WS-CRP-IDX) = "L"
060100              AND FRM-SOIL-MOISTURE < .3
060200             MOVE 15 TO WS-MOIST-SCORE
060300             MOVE "Y" TO WS-MOIST-TOP-FLAG
060400         WHEN OTHER
060500             MOVE 5 TO WS-MOIST-SCORE
060600     END-EVALUATE.
060700 CC014-EXIT.
060800     EXIT SECTION.
060900*
061000* LOOK UP THIS CROP IN THE MARKET TABLE CRPMKT BUILT FOR US.
061100* MARKET-FILE COMES IN SORTED BY CROP NAME SO THE TABLE
061200* CARRIES AN ASCENDING KEY AND WE CAN SEARCH ALL - CAS-0117.
061300 CC020-FIND-MARKET-ENTRY SECTION.
061400     MOVE "N" TO WS-MKT-FOUND-FLAG.
061500     IF WS-MKT-COUNT > 0
061600         SET WS-MKX TO 1
061700         SEARCH ALL WS-MKT-ENTRY
061800             AT END
061900                 MOVE "N" TO WS-MKT-FOUND-FLAG
062000             WHEN WS-MKT-CROP (WS-MKX) = WS-CROP-NAME (WS-CRP-IDX)
062100                 MOVE "Y" TO WS-MKT-FOUND-FLAG
062200                 MOVE WS-MKT-CURR-PRICE (WS-MKX) TO WS-CROP-PRICE
062300                 MOVE WS-MKT-DEMAND-LEVEL (WS-MKX)
062400                     TO WS-CROP-DEMAND-LVL
062500                 MOVE WS-MKT-TREND (WS-MKX) TO WS-CROP-TREND
062600         END-SEARCH
062700     END-IF.
062800 CC020-EXIT.
062900     EXIT SECTION.
063000*
063100* U1.5 - MARKET SCORE, 0-25 POINTS.
063200 CC015-SCORE-MARKET SECTION.
063300     MOVE "N" TO WS-DEMAND-H-FLAG.
063400     MOVE "N" TO WS-DEMAND-M-FLAG.
063500     MOVE "N" TO WS-TREND-R-FLAG.
063600     IF WS-MKT-FOUND
063700         EVALUATE WS-CROP-DEMAND-LVL
063800             WHEN "H"
063900                 MOVE 15 TO WS-MARKET-SCORE
064000                 MOVE "Y" TO WS-DEMAND-H-FLAG
064100             WHEN "M"
064200                 MOVE 10 TO WS-MARKET-SCORE
064300                 MOVE "Y" TO WS-DEMAND-M-FLAG
064400             WHEN OTHER
064500                 MOVE 5 TO WS-MARKET-SCORE
064600         END-EVALUATE
064700         EVALUATE WS-CROP-TREND
064800             WHEN "R"
064900                 ADD 10 TO WS-MARKET-SCORE
065000                 MOVE "Y" TO WS-TREND-R-FLAG
065100             WHEN "S"
065200                 ADD 5 TO WS-MARKET-SCORE
065300             WHEN OTHER
065400                 CONTINUE
065500         END-EVALUATE
065600     ELSE
065700         MOVE 0 TO WS-MARKET-SCORE
065800     END-IF.
065900 CC015-EXIT.
066000     EXIT SECTION.
066050*
066060*-----------------------------------------------------------
066070* CC016 ADDS ONE ELEMENT OF WS-SCORE-TABLE TO THE RUNNING
066080* SUITABILITY TOTAL - CALLED ONCE PER SCORE COMPONENT BY
066090* THE VARYING PERFORM IN CC010 - CAS-0135.
066095*-----------------------------------------------------------
066096 CC016-SUM-ONE-SCORE SECTION.
066097     ADD WS-SCORE-ELEMENT (WS-SCX) TO WS-ORIG-SCORE.
066098 CC016-EXIT.
066099     EXIT SECTION.
066100*
066200* U1.6 - YIELD/COST/REVENUE/PROFIT/MARGIN FOR THIS CROP.
066300 CC030-COMPUTE-ECONOMICS SECTION.
066400     COMPUTE WS-EST-YIELD ROUNDED =
066500         WS-CROP-BASE-YIELD (WS-CRP-IDX) * FRM-FARM-SIZE
066600             * (WS-ORIG-SCORE / 100).
066700     COMPUTE WS-EST-COST ROUNDED =
066800         WS-CROP-BASE-COST (WS-CRP-IDX) * FRM-FARM-SIZE.
066900     IF WS-MKT-FOUND
067000         COMPUTE WS-EST-REVENUE ROUNDED =
067100             WS-EST-YIELD * WS-CROP-PRICE
067200     ELSE
067300         COMPUTE WS-EST-REVENUE ROUNDED = WS-EST-YIELD * 100
067400     END-IF.
067500     COMPUTE WS-EST-PROFIT = WS-EST-REVENUE - WS-EST-COST.
067600     IF WS-EST-REVENUE > 0
067700         COMPUTE WS-PROFIT-MARGIN ROUNDED =
067800             (WS-EST-PROFIT / WS-EST-REVENUE) * 100
067900     ELSE
068000         MOVE 0 TO WS-PROFIT-MARGIN
068100     END-IF.
068200 CC030-EXIT.
068300     EXIT SECTION.
068400*
068500* U1.7 - CONFIDENCE, 0-100.
068600 CC040-COMPUTE-CONFIDENCE SECTION.
068700     MOVE 0 TO WS-POS-FACTOR-CNT.
068800     IF WS-PH-TOP-BAND OR WS-PH-MID-BAND
068900         ADD 1 TO WS-POS-FACTOR-CNT
069000     END-IF.
069100     IF WS-TEMP-TOP
069200         ADD 1 TO WS-POS-FACTOR-CNT
069300     END-IF.
069400     IF WS-SOILTYPE-TOP
069500         ADD 1 TO WS-POS-FACTOR-CNT
069600     END-IF.
069700     IF WS-MOIST-TOP
069800         ADD 1 TO WS-POS-FACTOR-CNT
069900     END-IF.
070000     IF WS-DEMAND-H
070100         ADD 1 TO WS-POS-FACTOR-CNT
070200     END-IF.
070300     COMPUTE WS-CONF-BASE ROUNDED = WS-ORIG-SCORE * .6.
070400     IF WS-DEMAND-H
070500         MOVE 10 TO WS-CONF-DEMAND-BONUS
070600     ELSE
070700         IF WS-DEMAND-M
070800             MOVE 5 TO WS-CONF-DEMAND-BONUS
070810         ELSE
070820             MOVE 0 TO WS-CONF-DEMAND-BONUS
071000         END-IF
071010     END-IF.
071100     IF WS-TREND-R
071110         MOVE 5 TO WS-CONF-TREND-BONUS
071120     ELSE
071130         MOVE 0 TO WS-CONF-TREND-BONUS
071140     END-IF.
071150     COMPUTE WS-CONF-FACTOR-BONUS = 2 * WS-POS-FACTOR-CNT.
071160     MOVE 0 TO WS-CONFIDENCE.
071170     PERFORM CC041-SUM-CONF-PART THRU CC041-EXIT
071180         VARYING WS-CFX FROM 1 BY 1 UNTIL WS-CFX > 4.
071500     IF WS-CONFIDENCE > 100
071600         MOVE 100 TO WS-CONFIDENCE
071700     END-IF.
071800 CC040-EXIT.
071900     EXIT SECTION.
071910*
071920*-----------------------------------------------------------
071930* CC041 ADDS ONE ELEMENT OF WS-CONF-PARTS-TABLE TO THE
071940* RUNNING CONFIDENCE TOTAL - CALLED ONCE PER PART BY THE
071950* VARYING PERFORM IN CC040 - CAS-0135.
071960*-----------------------------------------------------------
071970 CC041-SUM-CONF-PART SECTION.
071980     ADD WS-CONF-PART-ELEMENT (WS-CFX) TO WS-CONFIDENCE.
071990 CC041-EXIT.
071995     EXIT SECTION.
072000*
072100* U1.8 - ADVICE CODE FOR THIS CROP.
072200 CC050-SET-ADVICE-CODE SECTION.
072300     EVALUATE TRUE
072400         WHEN WS-FINAL-SCORE >= 80 AND WS-CONFIDENCE >= 80
072500             MOVE "H" TO WS-ADVICE-CODE
072600         WHEN WS-FINAL-SCORE >= 60 AND WS-CONFIDENCE >= 60
072700             MOVE "G" TO WS-ADVICE-CODE
072800         WHEN WS-FINAL-SCORE >= 40
072900             MOVE "M" TO WS-ADVICE-CODE
073000         WHEN OTHER
073100             MOVE "N" TO WS-ADVICE-CODE
073200     END-EVALUATE.
073300 CC050-EXIT.
073400     EXIT SECTION.
073500*
073600* U2.1-U2.4 - RESOURCE CONSTRAINT ADJUSTMENTS, APPLIED ONLY
073700* WHEN THE FARM GAVE US AT LEAST ONE NON-BLANK CONSTRAINT.
073800 CC060-APPLY-OPTIMIZER SECTION.
073900     MOVE 0 TO WS-ADJUSTMENT.
074000     IF FRM-LABOR-AVAIL = "L"
074100        AND (WS-CROP-NAME (WS-CRP-IDX) = "SUGARCANE"
074200             OR WS-CROP-NAME (WS-CRP-IDX) = "COTTON")
074300         COMPUTE WS-ADJUSTMENT = WS-ADJUSTMENT - 20
074400     END-IF.
074500     IF FRM-LABOR-AVAIL = "H"
074600         COMPUTE WS-ADJUSTMENT = WS-ADJUSTMENT + 10
074700     END-IF.
074800     IF FRM-WATER-AVAIL = "L"
074900        AND WS-CROP-WATER-REQ (WS-CRP-IDX) = "H"
075000         COMPUTE WS-ADJUSTMENT = WS-ADJUSTMENT - 25
075100     END-IF.
075200     IF FRM-WATER-AVAIL = "H"
075300        AND WS-CROP-WATER-REQ (WS-CRP-IDX) = "H"
075400         COMPUTE WS-ADJUSTMENT = WS-ADJUSTMENT + 15
075500     END-IF.
075600     IF FRM-EQUIP-AVAIL = "B"
075700        AND (WS-CROP-NAME (WS-CRP-IDX) = "SUGARCANE"
075800             OR WS-CROP-NAME (WS-CRP-IDX) = "COTTON")
075900         COMPUTE WS-ADJUSTMENT = WS-ADJUSTMENT - 15
076000     END-IF.
076100     IF FRM-EQUIP-AVAIL = "A"
076200         COMPUTE WS-ADJUSTMENT = WS-ADJUSTMENT + 10
076300     END-IF.
076400     IF FRM-MARKET-ACCESS = "P" AND WS-DEMAND-H
076500         COMPUTE WS-ADJUSTMENT = WS-ADJUSTMENT - 10
076600     END-IF.
076700     IF FRM-MARKET-ACCESS = "G"
076800         COMPUTE WS-ADJUSTMENT = WS-ADJUSTMENT + 5
076900     END-IF.
077000     COMPUTE WS-FINAL-SCORE = WS-ORIG-SCORE + WS-ADJUSTMENT.
077100     IF WS-FINAL-SCORE < 0
077200         MOVE 0 TO WS-FINAL-SCORE
077300     END-IF.
077400     IF WS-FINAL-SCORE > 100
077500         MOVE 100 TO WS-FINAL-SCORE
077600     END-IF.
077700 CC060-EXIT.
077800     EXIT SECTION.
077900*
078000* CROP SURVIVED EVERY FILTER - ADD IT TO THE CANDIDATE TABLE.
078100 CC070-STORE-CANDIDATE SECTION.
078200     ADD 1 TO WS-CAND-COUNT.
078300     MOVE WS-CROP-NAME (WS-CRP-IDX)  TO
078310         WS-CAND-CROP (WS-CAND-COUNT).
078400     MOVE WS-FINAL-SCORE             TO
078410         WS-CAND-SCORE (WS-CAND-COUNT).
078500     MOVE WS-CONFIDENCE              TO
078510         WS-CAND-CONF (WS-CAND-COUNT).
078600     MOVE WS-EST-YIELD               TO
078610         WS-CAND-YIELD (WS-CAND-COUNT).
078700     MOVE WS-EST-COST                TO
078710         WS-CAND-COST (WS-CAND-COUNT).
078800     MOVE WS-EST-REVENUE             TO
078810         WS-CAND-REVENUE (WS-CAND-COUNT).
078900     MOVE WS-EST-PROFIT              TO
078910         WS-CAND-PROFIT (WS-CAND-COUNT).
079000     MOVE WS-PROFIT-MARGIN           TO
079010         WS-CAND-MARGIN (WS-CAND-COUNT).
079100     MOVE WS-ADVICE-CODE             TO
079110         WS-CAND-ADVICE (WS-CAND-COUNT).
079200     COMPUTE WS-CAND-RANKKEY (WS-CAND-COUNT) ROUNDED =
079300         (WS-FINAL-SCORE + WS-CONFIDENCE) / 2.
079400 CC070-EXIT.
079500     EXIT SECTION.
079600*
079700*-----------------------------------------------------------
079800* DD000 - U3 SOIL ANALYSIS FOR THE CURRENT FARM.
079900*-----------------------------------------------------------
080000 DD000-SOIL-ANALYSIS SECTION.
080100     MOVE 0 TO WS-SA-REC-COUNT.
080200     PERFORM DD010-SOIL-STATUS THRU DD010-EXIT.
080300     PERFORM DD020-SOIL-ADVICE-CODES THRU DD020-EXIT.
080400     PERFORM DD030-SOIL-QUALITY-SCORE THRU DD030-EXIT.
080500     ADD WS-SA-QUALITY-SCORE TO WS-SOIL-SCORE-SUM.
080600     MOVE SPACES              TO SOA-SOIL-RECORD.
080700     MOVE FRM-FARM-ID         TO SOA-FARM-ID.
080800     MOVE WS-SA-PH-STATUS     TO SOA-PH-STATUS.
080900     MOVE WS-SA-MOIST-STATUS  TO SOA-MOIST-STATUS.
081000     MOVE WS-SA-QUALITY-SCORE TO SOA-QUALITY-SCORE.
081100     MOVE WS-SA-REC-COUNT     TO SOA-REC-COUNT.
081200     PERFORM DD040-MOVE-ONE-CODE THRU DD040-EXIT
081300         VARYING WS-CDX FROM 1 BY 1 UNTIL WS-CDX > 8.
081400     WRITE SOA-SOIL-RECORD.
081500 DD000-EXIT.
081600     EXIT SECTION.
081700*
081800 DD040-MOVE-ONE-CODE SECTION.
081900     IF WS-CDX <= WS-SA-REC-COUNT
082000         MOVE WS-SA-REC-CODES (WS-CDX) TO SOA-REC-CODES (WS-CDX)
082100     ELSE
082200         MOVE SPACES TO SOA-REC-CODES (WS-CDX)
082300     END-IF.
082400 DD040-EXIT.
082500     EXIT SECTION.
082600*
082700 DD010-SOIL-STATUS SECTION.
082800     IF FRM-SOIL-PH >= 6.0 AND FRM-SOIL-PH <= 7.5
082900         MOVE "O" TO WS-SA-PH-STATUS
083000     ELSE
083100         MOVE "A" TO WS-SA-PH-STATUS
083200     END-IF.
083300     IF FRM-SOIL-MOISTURE >= .2 AND FRM-SOIL-MOISTURE <= .4
083400         MOVE "A" TO WS-SA-MOIST-STATUS
083500     ELSE
083600         MOVE "N" TO WS-SA-MOIST-STATUS
083700     END-IF.
083800 DD010-EXIT.
083900     EXIT SECTION.
084000*
084100 DD020-SOIL-ADVICE-CODES SECTION.
084200     IF FRM-SOIL-PH < 6.0
084300         ADD 1 TO WS-SA-REC-COUNT
084400         MOVE "PL" TO WS-SA-REC-CODES (WS-SA-REC-COUNT)
084500     END-IF.
084600     IF FRM-SOIL-PH > 7.5
084700         ADD 1 TO WS-SA-REC-COUNT
084800         MOVE "PS" TO WS-SA-REC-CODES (WS-SA-REC-COUNT)
084900     END-IF.
085000     IF FRM-NITROGEN < .2
085100         ADD 1 TO WS-SA-REC-COUNT
085200         MOVE "NN" TO WS-SA-REC-CODES (WS-SA-REC-COUNT)
085300     END-IF.
085400     IF FRM-PHOSPHORUS < 20.0
085500         ADD 1 TO WS-SA-REC-COUNT
085600         MOVE "NP" TO WS-SA-REC-CODES (WS-SA-REC-COUNT)
085700     END-IF.
085800     IF FRM-POTASSIUM < 150.0
085900         ADD 1 TO WS-SA-REC-COUNT
086000         MOVE "NK" TO WS-SA-REC-CODES (WS-SA-REC-COUNT)
086100     END-IF.
086200     IF FRM-SOIL-MOISTURE < .2
086300         ADD 1 TO WS-SA-REC-COUNT
086400         MOVE "IR" TO WS-SA-REC-CODES (WS-SA-REC-COUNT)
086500     END-IF.
086600     IF FRM-SOIL-MOISTURE > .4
086700         ADD 1 TO WS-SA-REC-COUNT
086800         MOVE "DR" TO WS-SA-REC-CODES (WS-SA-REC-COUNT)
086900     END-IF.
087000 DD020-EXIT.
087100     EXIT SECTION.
087200*
087300 DD030-SOIL-QUALITY-SCORE SECTION.
087400     EVALUATE TRUE
087500         WHEN FRM-SOIL-PH >= 6.0 AND FRM-SOIL-PH <= 7.5
087600             MOVE 25 TO WS-SA-PH-PTS
087700         WHEN FRM-SOIL-PH >= 5.5 AND FRM-SOIL-PH <= 8.0
087800             MOVE 15 TO WS-SA-PH-PTS
087900         WHEN OTHER
088000             MOVE 5 TO WS-SA-PH-PTS
088100     END-EVALUATE.
088200     EVALUATE TRUE
088300         WHEN FRM-SOIL-MOISTURE >= .2 AND FRM-SOIL-MOISTURE <= .4
088400             MOVE 20 TO WS-SA-MOIST-PTS
088500         WHEN FRM-SOIL-MOISTURE >= .15
088510             AND FRM-SOIL-MOISTURE <= .45
088600             MOVE 15 TO WS-SA-MOIST-PTS
088700         WHEN OTHER
088800             MOVE 5 TO WS-SA-MOIST-PTS
088900     END-EVALUATE.
089000     EVALUATE TRUE
089100         WHEN FRM-ORGANIC-MATTER >= 5.0
089200             MOVE 20 TO WS-SA-ORG-PTS
089300         WHEN FRM-ORGANIC-MATTER >= 3.0
089400             MOVE 15 TO WS-SA-ORG-PTS
089500         WHEN OTHER
089600             MOVE 10 TO WS-SA-ORG-PTS
089700     END-EVALUATE.
089800     EVALUATE TRUE
089900         WHEN FRM-NITROGEN >= .3 AND FRM-PHOSPHORUS >= 30.0
090000              AND FRM-POTASSIUM >= 200.0
090100             MOVE 35 TO WS-SA-NUTR-PTS
090200         WHEN FRM-NITROGEN >= .2 AND FRM-PHOSPHORUS >= 20.0
090300              AND FRM-POTASSIUM >= 150.0
090400             MOVE 25 TO WS-SA-NUTR-PTS
090500         WHEN OTHER
090600             MOVE 15 TO WS-SA-NUTR-PTS
090700     END-EVALUATE.
090800     COMPUTE WS-SA-QUALITY-SCORE =
090900         WS-SA-PH-PTS + WS-SA-MOIST-PTS + WS-SA-ORG-PTS
091000             + WS-SA-NUTR-PTS.
091100     IF WS-SA-QUALITY-SCORE > 100
091200         MOVE 100 TO WS-SA-QUALITY-SCORE
091300     END-IF.
091400 DD030-EXIT.
091500     EXIT SECTION.
091600*
091700*-----------------------------------------------------------
091800* EE000 - U5 WEATHER-DERIVED AGRICULTURAL CONDITIONS.
091900*-----------------------------------------------------------
092000 EE000-AGRI-CONDITIONS SECTION.
092100     MOVE 0 TO WS-AC-ALERT-COUNT.
092200     PERFORM EE010-CALC-GDD-CHILL THRU EE010-EXIT.
092300     PERFORM EE020-GROW-COND THRU EE020-EXIT.
092400     PERFORM EE030-IRRIG-PEST-DISEASE THRU EE030-EXIT.
092500     PERFORM EE040-WEATHER-ALERTS THRU EE040-EXIT.
092600     MOVE SPACES              TO AGC-AGRI-RECORD.
092700     MOVE FRM-FARM-ID         TO AGC-FARM-ID.
092800     MOVE WS-AC-GDD           TO AGC-GDD.
092900     MOVE WS-AC-CHILL         TO AGC-CHILL-HOURS.
093000     MOVE WS-AC-GROW-COND     TO AGC-GROW-COND.
093100     MOVE WS-AC-IRRIG-NEED    TO AGC-IRRIG-NEED.
093200     MOVE WS-AC-PEST-RISK     TO AGC-PEST-RISK.
093300     MOVE WS-AC-DISEASE-RISK  TO AGC-DISEASE-RISK.
093400     MOVE WS-AC-ALERT-COUNT   TO AGC-ALERT-COUNT.
093500     PERFORM EE050-MOVE-ONE-ALERT THRU EE050-EXIT
093600         VARYING WS-CDX FROM 1 BY 1 UNTIL WS-CDX > 4.
093700     WRITE AGC-AGRI-RECORD.
093800 EE000-EXIT.
093900     EXIT SECTION.
094000*
094100 EE050-MOVE-ONE-ALERT SECTION.
094200     IF WS-CDX <= WS-AC-ALERT-COUNT
094300         MOVE WS-AC-ALERT-CODES (WS-CDX) TO
094310             AGC-ALERT-CODES (WS-CDX)
094400     ELSE
094500         MOVE SPACES TO AGC-ALERT-CODES (WS-CDX)
094600     END-IF.
094700 EE050-EXIT.
094800     EXIT SECTION.
094900*
095000 EE010-CALC-GDD-CHILL SECTION.
095100     IF FRM-TEMPERATURE > 10.0
095200         COMPUTE WS-AC-GDD = FRM-TEMPERATURE - 10.0
095300     ELSE
095400         MOVE 0 TO WS-AC-GDD
095500     END-IF.
095600     IF FRM-TEMPERATURE < 10.0
095700         COMPUTE WS-AC-CHILL = 10.0 - FRM-TEMPERATURE
095800     ELSE
095900         MOVE 0 TO WS-AC-CHILL
096000     END-IF.
096100 EE010-EXIT.
096200     EXIT SECTION.
096300*
096400 EE020-GROW-COND SECTION.
096500     EVALUATE TRUE
096600         WHEN FRM-TEMPERATURE < 5.0
096700             MOVE "D" TO WS-AC-GROW-COND
096800         WHEN FRM-TEMPERATURE < 15.0
096900             MOVE "S" TO WS-AC-GROW-COND
097000         WHEN FRM-TEMPERATURE < 30.0
097100             MOVE "O" TO WS-AC-GROW-COND
097200         WHEN OTHER
097300             MOVE "T" TO WS-AC-GROW-COND
097400     END-EVALUATE.
097500 EE020-EXIT.
097600     EXIT SECTION.
097700*
097800 EE030-IRRIG-PEST-DISEASE SECTION.
097900     EVALUATE TRUE
098000         WHEN FRM-PRECIPITATION > 5.0
098100             MOVE "N" TO WS-AC-IRRIG-NEED
098200         WHEN FRM-PRECIPITATION > 2.0
098300             MOVE "L" TO WS-AC-IRRIG-NEED
098400         WHEN FRM-HUMIDITY < 50.0
098500             MOVE "M" TO WS-AC-IRRIG-NEED
098600         WHEN OTHER
098700             MOVE "H" TO WS-AC-IRRIG-NEED
098800     END-EVALUATE.
098900     EVALUATE TRUE
099000         WHEN FRM-TEMPERATURE < 20.0
099100             MOVE "L" TO WS-AC-PEST-RISK
099200         WHEN FRM-TEMPERATURE < 30.0
099300             MOVE "M" TO WS-AC-PEST-RISK
099400         WHEN OTHER
099500             MOVE "H" TO WS-AC-PEST-RISK
099600     END-EVALUATE.
099700     EVALUATE TRUE
099800         WHEN FRM-HUMIDITY < 60.0
099900             MOVE "L" TO WS-AC-DISEASE-RISK
100000         WHEN FRM-HUMIDITY < 80.0
100100             MOVE "M" TO WS-AC-DISEASE-RISK
100200         WHEN OTHER
100300             MOVE "H" TO WS-AC-DISEASE-RISK
100400     END-EVALUATE.
100500 EE030-EXIT.
100600     EXIT SECTION.
100700*
100800 EE040-WEATHER-ALERTS SECTION.
100900     IF FRM-TEMPERATURE > 35.0
101000         ADD 1 TO WS-AC-ALERT-COUNT
101100         MOVE "HT" TO WS-AC-ALERT-CODES (WS-AC-ALERT-COUNT)
101200     END-IF.
101300     IF FRM-TEMPERATURE < 0.0
101400         ADD 1 TO WS-AC-ALERT-COUNT
101500         MOVE "FR" TO WS-AC-ALERT-CODES (WS-AC-ALERT-COUNT)
101600     END-IF.
101700     IF FRM-PRECIPITATION > 20.0
101800         ADD 1 TO WS-AC-ALERT-COUNT
101900         MOVE "HR" TO WS-AC-ALERT-CODES (WS-AC-ALERT-COUNT)
102000     END-IF.
102100     IF FRM-WIND-SPEED > 20.0
102200         ADD 1 TO WS-AC-ALERT-COUNT
102300         MOVE "HW" TO WS-AC-ALERT-CODES (WS-AC-ALERT-COUNT)
102400     END-IF.
102500 EE040-EXIT.
102600     EXIT SECTION.
102700*
102800*-----------------------------------------------------------
102900* FF000 PRINTS ONE FARM'S BLOCK ON THE CROP ADVISORY REPORT.
103000*-----------------------------------------------------------
103100 FF000-PRINT-FARM-BLOCK SECTION.
103200     PERFORM FF010-PRINT-FARM-HEADER THRU FF010-EXIT.
103300     IF WS-CAND-COUNT = 0
103400         PERFORM FF030-PRINT-FARM-FOOTER THRU FF030-EXIT
103500     ELSE
103600         PERFORM FF020-PRINT-ONE-DETAIL THRU FF020-EXIT
103700             VARYING WS-CDX FROM 1 BY 1
103800             UNTIL WS-CDX > WS-CAND-COUNT
103900         PERFORM FF030-PRINT-FARM-FOOTER THRU FF030-EXIT
104000     END-IF.
104100 FF000-EXIT.
104200     EXIT SECTION.
104300*
104400 FF010-PRINT-FARM-HEADER SECTION.
104500     PERFORM GG010-CHECK-PAGE-BREAK THRU GG010-EXIT.
104600     MOVE FRM-FARM-ID         TO WS-FH-FARM-ID.
104700     MOVE FRM-FARM-NAME       TO WS-FH-FARM-NAME.
104800     MOVE FRM-FARM-SIZE       TO WS-FH-FARM-SIZE.
104900     MOVE FRM-BUDGET          TO WS-FH-BUDGET.
105000     MOVE WS-SA-QUALITY-SCORE TO WS-FH-SOIL-SCORE.
105100     WRITE PRT-PRINT-LINE FROM WS-RPT-FARM-HDR AFTER ADVANCING 2.
105200     ADD 2 TO WS-LINE-CNT.
105300 FF010-EXIT.
105400     EXIT SECTION.
105500*
105600 FF020-PRINT-ONE-DETAIL SECTION.
105700     PERFORM GG010-CHECK-PAGE-BREAK THRU GG010-EXIT.
105800     MOVE WS-CDX                   TO WS-DT-RANK.
105900     MOVE WS-CAND-CROP (WS-CDX)    TO WS-DT-CROP.
106000     MOVE WS-CAND-SCORE (WS-CDX)   TO WS-DT-SCORE.
106100     MOVE WS-CAND-CONF (WS-CDX)    TO WS-DT-CONF.
106200     MOVE WS-CAND-YIELD (WS-CDX)   TO WS-DT-YIELD.
106300     MOVE WS-CAND-COST (WS-CDX)    TO WS-DT-COST.
106400     MOVE WS-CAND-REVENUE (WS-CDX) TO WS-DT-REVENUE.
106500     MOVE WS-CAND-PROFIT (WS-CDX)  TO WS-DT-PROFIT.
106600     MOVE WS-CAND-MARGIN (WS-CDX)  TO WS-DT-MARGIN.
106700     MOVE WS-CAND-ADVICE (WS-CDX)  TO WS-DT-ADVICE.
106800     WRITE PRT-PRINT-LINE FROM WS-RPT-DETAIL AFTER ADVANCING 1.
106900     ADD 1 TO WS-LINE-CNT.
107000 FF020-EXIT.
107100     EXIT SECTION.
107200*
107300 FF030-PRINT-FARM-FOOTER SECTION.
107400     PERFORM GG010-CHECK-PAGE-BREAK THRU GG010-EXIT.
107500     IF WS-CAND-COUNT = 0
107600         MOVE SPACES TO PRT-PRINT-LINE
107700         MOVE "  **** NO VIABLE CROPS FOUND FOR THIS FARM ****"
107800             TO PRT-PRINT-LINE
107900         WRITE PRT-PRINT-LINE AFTER ADVANCING 1
108000     ELSE
108100         MOVE WS-CAND-COUNT TO WS-FT-VIABLE-CNT
108200         WRITE PRT-PRINT-LINE FROM WS-RPT-FARM-FTR
108300             AFTER ADVANCING 1
108400     END-IF.
108500     ADD 1 TO WS-LINE-CNT.
108600 FF030-EXIT.
108700     EXIT SECTION.
108800*
108900 GG000-PRINT-PAGE-HEADER SECTION.
109000     ADD 1 TO WS-PAGE-NO.
109100     MOVE WS-RUN-MONTH  TO WS-H1-RUN-MONTH.
109200     MOVE WS-PAGE-NO    TO WS-H1-PAGE-NO.
109300     WRITE PRT-PRINT-LINE FROM WS-RPT-HDR1
109400         AFTER ADVANCING TOP-OF-FORM.
109500     WRITE PRT-PRINT-LINE FROM WS-RPT-HDR2 AFTER ADVANCING 2.
109600     MOVE 3 TO WS-LINE-CNT.
109700 GG000-EXIT.
109800     EXIT SECTION.
109900*
110000 GG010-CHECK-PAGE-BREAK SECTION.
110100     IF WS-LINE-CNT > 54
110200         PERFORM GG000-PRINT-PAGE-HEADER THRU GG000-EXIT
110300     END-IF.
110400 GG010-EXIT.
110500     EXIT SECTION.
110600*
110700 GG090-PRINT-TOTALS SECTION.
110800     PERFORM GG010-CHECK-PAGE-BREAK THRU GG010-EXIT.
110900     MOVE WS-FARMS-READ    TO WS-T1-FARMS.
111000     MOVE WS-RECS-WRITTEN  TO WS-T1-RECS.
111100     WRITE PRT-PRINT-LINE FROM WS-RPT-TOT1 AFTER ADVANCING 2.
111200     IF WS-FARMS-READ > 0
111300         COMPUTE WS-AVG-ACCUM-SUM ROUNDED =
111400             WS-SOIL-SCORE-SUM / WS-FARMS-READ
111500     ELSE
111600         MOVE 0 TO WS-AVG-ACCUM-SUM
111700     END-IF.
111800     MOVE WS-FARMS-NO-CROP    TO WS-T2-NOCROP.
111900     MOVE WS-AVG-ACCUM-SUM    TO WS-T2-AVGSOIL.
112000     WRITE PRT-PRINT-LINE FROM WS-RPT-TOT2 AFTER ADVANCING 1.
112100     MOVE WS-MKT-RISING-CNT   TO WS-T3-RISING.
112200     MOVE WS-MKT-FALLING-CNT  TO WS-T3-FALLING.
112300     MOVE WS-MKT-STABLE-CNT   TO WS-T3-STABLE.
112400     EVALUATE WS-MKT-SENTIMENT
112500         WHEN "P" MOVE "POSITIVE" TO WS-T3-SENTIMENT
112600         WHEN "N" MOVE "NEGATIVE" TO WS-T3-SENTIMENT
112700         WHEN OTHER MOVE "NEUTRAL " TO WS-T3-SENTIMENT
112800     END-EVALUATE.
112900     WRITE PRT-PRINT-LINE FROM WS-RPT-TOT3 AFTER ADVANCING 1.
113000 GG090-EXIT.
113100     EXIT SECTION.
