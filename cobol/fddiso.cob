000100*****************************************************
000200*                                                   *
000300*  RECORD DEFINITION FOR DISEASE ADVICE OUTPUT FILE *
000400*                                                   *
000500*****************************************************
000600*  RECORD LENGTH 60 BYTES.
000700*
000800* 02/04/88 DRH - CREATED.
000900* 19/08/92 DRH - DA-ERROR-FLAG ADDED FOR UNKNOWN CROP/DISEASE.
001000*
001100 FD  DISEASE-OUT-FILE.
001200 01  DSA-ADVICE-RECORD.
001300     03  DSA-CROP              PIC X(10).
001400     03  DSA-DISEASE-NAME      PIC X(25).
001500     03  DSA-CONFIDENCE        PIC V9(2).
001600*                                CATALOG BASE CONFIDENCE
001700     03  DSA-REC-COUNT         PIC 9(1).
001800     03  DSA-ADVICE-GRP OCCURS 4.
001900         05  DSA-PRIORITY      PIC X(1).
002000*                                H/M/L
002100         05  DSA-ADV-TYPE      PIC X(2).
002200*                                IA/TR/PV/MO
002300     03  DSA-ERROR-FLAG        PIC X(1).
002400*                                Y = UNKNOWN CROP OR DISEASE KEY
002500     03  FILLER                PIC X(9).
002600*
002700 01  DSA-FILE-STATUS           PIC XX.
