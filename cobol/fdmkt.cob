000100*****************************************************
000200*                                                   *
000300*  RECORD DEFINITION FOR MARKET CONDITIONS FILE     *
000400*     ONE RECORD PER CROP, KEYED BY CROP NAME.      *
000500*                                                   *
000600*****************************************************
000700*  RECORD LENGTH 60 BYTES.
000800*
000900* 15/03/88 DRH - CREATED.
001000* 30/07/94 DRH - ADDED CHANGE-FACTOR FOR DAY-OVER-DAY MOVEMENT.
001100* 21/06/99 KLM - Y2K REVIEW - NO DATE FIELDS ON THIS RECORD.
001200*
001300 FD  MARKET-FILE.
001400 01  MKT-MARKET-RECORD.
001500     03  MKT-CROP              PIC X(10).
001600*                                CROP NAME, UPPERCASE ON THIS FILE
001700     03  MKT-BASE-PRICE        PIC 9(5)V9(2).
001800*                                BASE PRICE PER UNIT
001900     03  MKT-UNIT              PIC X(12).
002000*                                PER-QUINTAL/PER-TON/PER-KG
002100     03  MKT-SEASONALITY       PIC X(10).
002200*                                WINTER/SUMMER/MONSOON/YEAR-ROUND
002300     03  MKT-DEMAND-SCORE      PIC V9(2).
002400*                                0.00 - 1.00 DEMAND SCORE
002500     03  MKT-FLUCTUATION       PIC 9(1)V9(4).
002600*                                PRICE FLUCTUATION FACTOR
002700     03  MKT-CHANGE-FACTOR     PIC S9(1)V9(4).
002800*                                FRACTIONAL DAY-OVER-DAY CHANGE
002900     03  FILLER                PIC X(9).
003000*
003100 01  MKT-FILE-STATUS           PIC XX.
