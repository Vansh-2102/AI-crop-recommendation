000100*
000200*    SELECT CLAUSE FOR THE RUN PARAMETER FILE.
000300*    ONE RECORD, HOLDS THE RUN MONTH USED FOR SEASONAL
000400*    PRICING - REPLACES A CALL TO "CURRENT-DATE" SO A
000500*    RUN CAN BE REPRODUCED FOR AUDIT.
000600*
000700* 18/03/88 DRH - CREATED FOR CROP ADVISORY SYSTEM (CAS-0002).
000800*
000900     SELECT RUN-PARM-FILE ASSIGN TO "RUNPARM"
001000         ORGANIZATION IS LINE SEQUENTIAL
001100         FILE STATUS IS PARM-FILE-STATUS.
