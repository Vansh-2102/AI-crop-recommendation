000100*****************************************************
000200*                                                   *
000300*  RECORD DEFINITION FOR RUN PARAMETER FILE         *
000400*                                                   *
000500*****************************************************
000600*  RECORD LENGTH 10 BYTES.
000700*
000800* 18/03/88 DRH - CREATED.
000900*
001000 FD  RUN-PARM-FILE.
001100 01  PARM-RUN-RECORD.
001200     03  PARM-RUN-MONTH        PIC 9(2).
001300*                                RUN MONTH 01-12 FOR SEASONAL
001310*                                PRICE
001400     03  FILLER                PIC X(8).
001500*
001600 01  PARM-FILE-STATUS          PIC XX.
