000100*****************************************************
000200*                                                   *
000300*  CRPXLT  -  AGRICULTURAL TERM TRANSLATION RUN     *
000400*                                                   *
000500*  READS THE TERM TRANSLATION FILE, LOOKS EACH      *
000600*  ENGLISH TERM AND TARGET LANGUAGE UP IN THE        *
000700*  TRANSLATION OFFICE'S COMPILED DICTIONARY AND      *
000800*  WRITES BACK THE ROMANISED EQUIVALENT.  UNKNOWN    *
000900*  TERMS OR LANGUAGE CODES COME BACK FLAGGED RATHER  *
001000*  THAN REJECTED FROM THE RUN.                       *
001100*                                                   *
001200*****************************************************
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID. CRPXLT.
001500 AUTHOR. D. R. HALVORSEN.
001600 INSTALLATION. PRAIRIE AGRISYSTEMS BUREAU.
001700 DATE-WRITTEN. 06/04/88.
001800 DATE-COMPILED.
001900 SECURITY. FIELD OFFICE USE ONLY - NOT FOR RELEASE OUTSIDE BUREAU.
002000*
002100* REMARKS.
002200*     ONE TRANSLATION REQUEST IN, ONE RESULT RECORD OUT.  THE
002300*     DICTIONARY IS THE FIXED 18-TERM, 6-LANGUAGE TABLE THE
002400*     TRANSLATION OFFICE SUPPLIES (COPYBOOK WSXTERM) - NO OTHER
002500*     TERMS OR LANGUAGES ARE RECOGNISED BY THIS RUN.  WHERE THE
002600*     SOURCE AND TARGET LANGUAGE ARE BOTH "EN" THE ENGLISH KEY
002700*     ITSELF IS ECHOED BACK RATHER THAN LOOKED UP TWICE.
002800*
002900* VERSION 1.0.02.
003000*
003100* CALLING PROGRAMS - NONE, THIS IS THE RUN UNIT.
003200*
003300* CALLED PROGRAMS  - NONE.
003400*
003500* FILES USED -
003600*     TRANSLATE-FILE      INPUT   TERM/TARGET-LANGUAGE REQUESTS
003700*     TRANSLATE-OUT-FILE  OUTPUT  TRANSLATED TERM RECORDS
003800*
003900*-----------------------------------------------------------
004000* C H A N G E S
004100*-----------------------------------------------------------
004200* 06/04/88 DRH 1.0.00 CREATED FOR CROP ADVISORY SYSTEM (CAS-0007).
004300* 14/02/93 DRH 1.0.01 UNKNOWN-LANGUAGE FLAG SEPARATED FROM THE
004400*                     UNKNOWN-TERM FLAG SO THE COUNTS TRACE
004500*                     WHICH SIDE OF THE REQUEST WAS BAD.
004600* 21/06/99 KLM 1.0.01 Y2K REVIEW.  NO DATE FIELDS ON EITHER FILE
004700*                     THIS PROGRAM TOUCHES.  NO CHANGE MADE.
004800* 03/10/00 KLM 1.0.02 RUN TOTALS (PROCESSED/ERRORED) NOW TRACED
004900*                     TO THE JOB LOG AT END OF RUN, PER LANGUAGE
005000*                     (CAS-0129).
005010* 18/07/01 KLM 1.0.03 UNKNOWN TERM/LANGUAGE KEY NOW DISPLAYED AS
005020*                     ONE COMBINED STRING ON THE JOB LOG, TO
005030*                     MATCH THE CHANGE MADE IN CRPDIS (CAS-0131).
005100*
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-4381.
005500 OBJECT-COMPUTER. IBM-4381.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     COPY "selxlti.cob".
006100     COPY "selxlto.cob".
006200*
006300 DATA DIVISION.
006400 FILE SECTION.
006500     COPY "fdxlti.cob".
006600     COPY "fdxlto.cob".
006700*
006800 WORKING-STORAGE SECTION.
006900 77  WS-PROG-NAME              PIC X(17) VALUE "CRPXLT (1.0.02)".
007000*
007100* TRANSLATION OFFICE'S FIXED TERM DICTIONARY - CAS-0007.
007200     COPY "wsxterm.cob".
007300*
007400 01  WS-EOF-SWITCHES.
007500     03  WS-XLT-EOF-SWITCH     PIC X(1)  VALUE "N".
007600         88  WS-XLT-EOF                  VALUE "Y".
007700*
007800 01  WS-COUNTERS.
007900     03  WS-TRC-IDX                PIC 9    COMP VALUE ZERO.
008000*
008100*-----------------------------------------------------------
008200* RUN TOTALS KEPT AS A SMALL TABLE SO THE END-OF-RUN TRACE
008300* (CAS-0129) CAN WALK THEM WITH ONE LOOP INSTEAD OF FOUR
008400* SEPARATE DISPLAY STATEMENTS.
008500*-----------------------------------------------------------
008600 01  WS-STAT-VALUES.
008700     03  WS-REQS-READ              PIC 9(5) COMP VALUE ZERO.
008800     03  WS-REQS-OK                PIC 9(5) COMP VALUE ZERO.
008900     03  WS-REQS-BAD-TERM          PIC 9(5) COMP VALUE ZERO.
009000     03  WS-REQS-BAD-LANG          PIC 9(5) COMP VALUE ZERO.
009100 01  WS-STAT-TABLE REDEFINES WS-STAT-VALUES.
009200     03  WS-STAT-ELEMENT OCCURS 4  PIC 9(5) COMP.
009300*
009400*-----------------------------------------------------------
009500* THE BUREAU HAS ALWAYS LOGGED THE FULL TERM/LANGUAGE KEY AS
009600* ONE STRING ON AN ERROR TRACE RATHER THAN TWO SEPARATE
009700* DISPLAY FIELDS - SAME HABIT AS THE OLD PAYROLL EDIT RUN.
009800*-----------------------------------------------------------
009900 01  WS-REQUEST-KEY-WORK.
010000     03  WS-RK-TERM                PIC X(12).
010100     03  WS-RK-LANG                PIC X(2).
010200 01  WS-REQUEST-KEY-ALT REDEFINES WS-REQUEST-KEY-WORK.
010300     03  WS-RK-COMBINED            PIC X(14).
010400*
010500 01  WS-MATCH-SWITCHES.
010600     03  WS-TERM-FOUND-FLAG        PIC X(1)  VALUE "N".
010700         88  WS-TERM-FOUND                   VALUE "Y".
010800     03  WS-LANG-FOUND-FLAG        PIC X(1)  VALUE "N".
010900         88  WS-LANG-FOUND                   VALUE "Y".
011000     03  WS-TERM-MATCH-IDX         PIC 99    COMP VALUE ZERO.
011100     03  WS-LANG-MATCH-IDX         PIC 9     COMP VALUE ZERO.
011200*
011300 PROCEDURE DIVISION.
011400*
011500 AA000-MAIN SECTION.
011600     PERFORM AA010-OPEN-FILES THRU AA010-EXIT.
011700     PERFORM AA020-READ-REQUEST THRU AA020-EXIT.
011800     PERFORM BB000-PROCESS-REQUEST THRU BB000-EXIT
011900         UNTIL WS-XLT-EOF.
012000     PERFORM AA095-TRACE-TOTALS THRU AA095-EXIT.
012100     PERFORM AA090-CLOSE-FILES THRU AA090-EXIT.
012200     GOBACK.
012300 AA000-EXIT.
012400     EXIT SECTION.
012500*
012600 AA010-OPEN-FILES SECTION.
012700     OPEN INPUT TRANSLATE-FILE.
012800     OPEN OUTPUT TRANSLATE-OUT-FILE.
012900 AA010-EXIT.
013000     EXIT SECTION.
013100*
013200 AA020-READ-REQUEST SECTION.
013300     READ TRANSLATE-FILE
013400         AT END
013500             SET WS-XLT-EOF TO TRUE
013600     END-READ.
013700 AA020-EXIT.
013800     EXIT SECTION.
013900*
014000 AA090-CLOSE-FILES SECTION.
014100     CLOSE TRANSLATE-FILE.
014200     CLOSE TRANSLATE-OUT-FILE.
014300 AA090-EXIT.
014400     EXIT SECTION.
014500*
014600* CAS-0129 - JOB LOG TRACE OF RUN TOTALS, READ/OK/TERM/LANG.
014700 AA095-TRACE-TOTALS SECTION.
014800     DISPLAY "CRPXLT RUN TOTALS FOLLOW".
014900     PERFORM AA096-TRACE-ONE-STAT THRU AA096-EXIT
015000         VARYING WS-TRC-IDX FROM 1 BY 1 UNTIL WS-TRC-IDX > 4.
015100 AA095-EXIT.
015200     EXIT SECTION.
015300*
015400 AA096-TRACE-ONE-STAT SECTION.
015500     DISPLAY "  STAT " WS-TRC-IDX " = "
015510         WS-STAT-ELEMENT (WS-TRC-IDX).
015600 AA096-EXIT.
015700     EXIT SECTION.
015800*
015900*-----------------------------------------------------------
016000* BB000 HANDLES ONE TRANSLATION REQUEST - LOOK UP THE TERM
016100* AND TARGET LANGUAGE IN THE DICTIONARY, THEN BUILD THE
016200* RESULT RECORD - U7.
016300*-----------------------------------------------------------
016400 BB000-PROCESS-REQUEST SECTION.
016500     ADD 1 TO WS-REQS-READ.
016600     MOVE "N" TO WS-TERM-FOUND-FLAG.
016700     MOVE "N" TO WS-LANG-FOUND-FLAG.
016800     MOVE 0   TO WS-TERM-MATCH-IDX.
016900     MOVE 0   TO WS-LANG-MATCH-IDX.
017000     PERFORM CC010-FIND-TERM THRU CC010-EXIT
017100         VARYING WS-TRM-IDX FROM 1 BY 1
017200         UNTIL WS-TRM-IDX > WS-TERM-TABLE-MAX.
017300     PERFORM CC015-FIND-LANG THRU CC015-EXIT
017400         VARYING WS-LNG-IDX FROM 1 BY 1
017500         UNTIL WS-LNG-IDX > WS-LANG-TABLE-MAX.
017600     IF WS-TERM-FOUND AND WS-LANG-FOUND
017700         PERFORM CC020-BUILD-RESULT THRU CC020-EXIT
017800         ADD 1 TO WS-REQS-OK
017900     ELSE
018000         PERFORM CC030-BUILD-ERROR THRU CC030-EXIT
018100         IF NOT WS-TERM-FOUND
018200             ADD 1 TO WS-REQS-BAD-TERM
018300         END-IF
018400         IF NOT WS-LANG-FOUND
018500             ADD 1 TO WS-REQS-BAD-LANG
018600         END-IF
018700     END-IF.
018800     WRITE TRO-TRANSLATE-RECORD.
018900     PERFORM AA020-READ-REQUEST THRU AA020-EXIT.
019000 BB000-EXIT.
019100     EXIT SECTION.
019200*
019300*-----------------------------------------------------------
019400* CC010 SEARCHES THE 18-ENTRY DICTIONARY FOR THIS ENGLISH
019500* TERM KEY.  TOO SMALL A TABLE TO BOTHER KEYING FOR SEARCH
019600* ALL - A PLAIN INDEXED SEARCH DOES THE JOB.
019700*-----------------------------------------------------------
019800 CC010-FIND-TERM SECTION.
019900     IF TRI-TERM = WS-TERM-KEY (WS-TRM-IDX)
020000         MOVE "Y"       TO WS-TERM-FOUND-FLAG
020100         MOVE WS-TRM-IDX TO WS-TERM-MATCH-IDX
020200     END-IF.
020300 CC010-EXIT.
020400     EXIT SECTION.
020500*
020600*-----------------------------------------------------------
020700* CC015 SEARCHES THE SIX-ENTRY LANGUAGE TABLE FOR THE
020800* TARGET LANGUAGE CODE, GIVING THE POSITION OF THE VALUE
020900* WITHIN EACH TERM ENTRY'S SIX-LANGUAGE GROUP.
021000*-----------------------------------------------------------
021100 CC015-FIND-LANG SECTION.
021200     IF TRI-TARGET-LANG = WS-LANG-CODE (WS-LNG-IDX)
021300         MOVE "Y"       TO WS-LANG-FOUND-FLAG
021400         MOVE WS-LNG-IDX TO WS-LANG-MATCH-IDX
021500     END-IF.
021600 CC015-EXIT.
021700     EXIT SECTION.
021800*
021900*-----------------------------------------------------------
022000* CC020 - U7 RESULT FOR A RECOGNISED TERM/LANGUAGE PAIR.
022100* SOURCE (EN) AND TARGET THE SAME MEANS THE ENGLISH KEY IS
022200* ECHOED STRAIGHT BACK RATHER THAN LOOKED UP A SECOND TIME.
022300*-----------------------------------------------------------
022400 CC020-BUILD-RESULT SECTION.
022500     MOVE SPACES           TO TRO-TRANSLATE-RECORD.
022600     MOVE TRI-TERM          TO TRO-TERM.
022700     MOVE TRI-TARGET-LANG   TO TRO-TARGET-LANG.
022800     IF TRI-TARGET-LANG = "EN"
022900         MOVE TRI-TERM      TO TRO-TRANSLATION
023000     ELSE
023100         MOVE WS-TERM-LANG-VAL
023110             (WS-TERM-MATCH-IDX WS-LANG-MATCH-IDX)
023200             TO TRO-TRANSLATION
023300     END-IF.
023400     MOVE "Y"               TO TRO-CONFIDENCE-FLAG.
023500     MOVE SPACES            TO TRO-ERROR-FLAG.
023600 CC020-EXIT.
023700     EXIT SECTION.
023800*
023900*-----------------------------------------------------------
024000* CC030 - UNKNOWN TERM OR UNKNOWN LANGUAGE.  THE FULL
024100* REQUEST KEY IS MOVED THROUGH WS-REQUEST-KEY-ALT AND
024200* TRACED AS ONE STRING SO WHOEVER READS THE JOB LOG DOES
024300* NOT HAVE TO LINE UP TWO SEPARATE FIELDS TO SEE WHAT WAS
024400* REJECTED - CAS-0129.
024500*-----------------------------------------------------------
024600 CC030-BUILD-ERROR SECTION.
024700     MOVE SPACES        TO TRO-TRANSLATE-RECORD.
024800     MOVE TRI-TERM      TO TRO-TERM.
024900     MOVE TRI-TARGET-LANG TO TRO-TARGET-LANG.
025000     MOVE SPACES        TO TRO-TRANSLATION.
025100     MOVE SPACES        TO TRO-CONFIDENCE-FLAG.
025200     MOVE "Y"           TO TRO-ERROR-FLAG.
025300     MOVE TRI-TERM         TO WS-RK-TERM.
025400     MOVE TRI-TARGET-LANG  TO WS-RK-LANG.
025500     DISPLAY "CRPXLT UNKNOWN TERM/LANGUAGE KEY - " WS-RK-COMBINED.
025600 CC030-EXIT.
025700     EXIT SECTION.
