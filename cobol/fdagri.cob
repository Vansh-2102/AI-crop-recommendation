000100*****************************************************
000200*                                                   *
000300*  RECORD DEFINITION FOR AGRICULTURAL CONDITIONS    *
000400*  OUTPUT FILE - ONE RECORD PER FARM.               *
000500*                                                   *
000600*****************************************************
000700*  RECORD LENGTH 40 BYTES.
000800*
000900* 25/03/88 DRH - CREATED.
001000* 12/09/90 DRH - ALERT-CODES ADDED, WEATHER OFFICE REQUEST.
001100*
001200 FD  AGRI-OUT-FILE.
001300 01  AGC-AGRI-RECORD.
001400     03  AGC-FARM-ID           PIC X(8).
001500     03  AGC-GDD               PIC 9(3)V9(1).
001600*                                GROWING DEGREE DAYS
001700     03  AGC-CHILL-HOURS       PIC 9(3)V9(1).
001800     03  AGC-GROW-COND         PIC X(1).
001900*                                D/S/O/T DORMANT/SLOW/OPTIMAL/
001910*                                STRESS
002000     03  AGC-IRRIG-NEED        PIC X(1).
002100*                                N/L/M/H
002200     03  AGC-PEST-RISK         PIC X(1).
002300*                                L/M/H
002400     03  AGC-DISEASE-RISK      PIC X(1).
002500*                                L/M/H
002600     03  AGC-ALERT-COUNT       PIC 9(1).
002700     03  AGC-ALERT-CODES       PIC X(2) OCCURS 4.
002800*                                HT/FR/HR/HW
002900     03  FILLER                PIC X(11).
003000*
003100 01  AGC-FILE-STATUS           PIC XX.
