000100*****************************************************
000200*                                                   *
000300*  CRPDIS  -  DISEASE ADVISORY RUN                  *
000400*                                                   *
000500*  READS THE DISEASE QUERY FILE, LOOKS EACH CROP/    *
000600*  DISEASE PAIR UP IN THE PLANT PATHOLOGY OFFICE'S   *
000700*  COMPILED CATALOG AND WRITES A PRIORITISED ADVICE  *
000800*  RECORD.  UNKNOWN CROPS OR DISEASE KEYS COME BACK  *
000900*  FLAGGED RATHER THAN REJECTED FROM THE RUN.        *
001000*                                                   *
001100*****************************************************
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID. CRPDIS.
001400 AUTHOR. D. R. HALVORSEN.
001500 INSTALLATION. PRAIRIE AGRISYSTEMS BUREAU.
001600 DATE-WRITTEN. 02/04/88.
001700 DATE-COMPILED.
001800 SECURITY. FIELD OFFICE USE ONLY - NOT FOR RELEASE OUTSIDE BUREAU.
001900*
002000* REMARKS.
002100*     ONE QUERY RECORD IN, ONE ADVICE RECORD OUT.  THE CATALOG
002200*     IS THE FIXED FIVE-CROP, THREE-DISEASE-EACH TABLE THE
002300*     PLANT PATHOLOGY OFFICE SUPPLIES (COPYBOOK WSDISEZ) - NO
002400*     OTHER CROPS OR DISEASES ARE RECOGNISED BY THIS RUN.
002500*
002600* VERSION 1.0.02.
002700*
002800* CALLING PROGRAMS - NONE, THIS IS THE RUN UNIT.
002900*
003000* CALLED PROGRAMS  - NONE.
003100*
003200* FILES USED -
003300*     DISEASE-QUERY-FILE  INPUT   CROP/DISEASE/SEVERITY QUERIES
003400*     DISEASE-OUT-FILE    OUTPUT  PRIORITISED ADVICE RECORDS
003500*
003600*-----------------------------------------------------------
003700* C H A N G E S
003800*-----------------------------------------------------------
003900* 02/04/88 DRH 1.0.00 CREATED FOR CROP ADVISORY SYSTEM (CAS-0006).
004000* 30/09/89 DRH 1.0.01 CATALOG WIDENED FROM THREE TO FIVE CROPS
004010*                     PER THE PLANT PATHOLOGY OFFICE'S REVISED
004020*                     SUBMISSION (CAS-0031).
004030* 19/08/92 DRH 1.0.02 ERROR FLAG ADDED FOR UNKNOWN CROP/DISEASE -
004040*                     PREVIOUSLY THE RUN ABENDED ON A BAD KEY.
004050* 07/02/95 DRH 1.0.03 SEVERITY-WEIGHTED SORT OF ADVICE TEXT
004060*                     WITHIN A CROP/DISEASE MATCH (CAS-0071).
004070* 16/05/97 DRH 1.0.04 QUERY KEY NOW ECHOED ON THE ADVICE RECORD
004080*                     SO THE FIELD OFFICE CAN MATCH REPLIES BACK
004090*                     TO THE ORIGINAL QUERY BATCH (CAS-0098).
004100* 21/06/99 KLM 1.0.05 Y2K REVIEW.  NO DATE FIELDS ON EITHER FILE
004200*                     THIS PROGRAM TOUCHES.  NO CHANGE MADE.
004300* 11/09/00 KLM 1.0.06 RUN TOTALS (PROCESSED/ERRORED) NOW TRACED
004400*                     TO THE JOB LOG AT END OF RUN (CAS-0128).
004410* 04/04/01 KLM 1.0.07 UNKNOWN CROP/DISEASE KEY NOW DISPLAYED AS
004420*                     ONE COMBINED STRING ON THE JOB LOG SO THE
004430*                     OPERATOR DOES NOT HAVE TO CROSS-REFERENCE
004440*                     TWO SEPARATE FIELDS (CAS-0131).
004500*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-4381.
004900 OBJECT-COMPUTER. IBM-4381.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     COPY "seldisq.cob".
005500     COPY "seldiso.cob".
005600*
005700 DATA DIVISION.
005800 FILE SECTION.
005900     COPY "fddisq.cob".
006000     COPY "fddiso.cob".
006100*
006200 WORKING-STORAGE SECTION.
006300 77  WS-PROG-NAME              PIC X(17) VALUE "CRPDIS (1.0.02)".
006400*
006500* PLANT PATHOLOGY OFFICE'S FIXED DISEASE CATALOG - CAS-0006.
006600     COPY "wsdisez.cob".
006700*
006800 01  WS-EOF-SWITCHES.
006900     03  WS-QUERY-EOF-SWITCH   PIC X(1)  VALUE "N".
007000         88  WS-QUERY-EOF                VALUE "Y".
007100*
007200 01  WS-COUNTERS.
007300     03  WS-ADV-CTR                PIC 9    COMP VALUE ZERO.
007400     03  WS-TRC-IDX                PIC 9    COMP VALUE ZERO.
007700*
007800*-----------------------------------------------------------
007900* RUN TOTALS KEPT AS A SMALL TABLE SO THE END-OF-RUN TRACE
008000* (CAS-0128) CAN WALK THEM WITH ONE LOOP INSTEAD OF THREE
008100* SEPARATE DISPLAY STATEMENTS.
008200*-----------------------------------------------------------
008300 01  WS-STAT-VALUES.
008400     03  WS-QUERIES-READ           PIC 9(5) COMP VALUE ZERO.
008500     03  WS-QUERIES-OK             PIC 9(5) COMP VALUE ZERO.
008600     03  WS-QUERIES-ERRORED        PIC 9(5) COMP VALUE ZERO.
008700 01  WS-STAT-TABLE REDEFINES WS-STAT-VALUES.
008800     03  WS-STAT-ELEMENT OCCURS 3  PIC 9(5) COMP.
008900*
009000*-----------------------------------------------------------
009100* THE BUREAU HAS ALWAYS LOGGED THE FULL CROP/DISEASE KEY AS
009200* ONE STRING ON AN ERROR TRACE RATHER THAN TWO SEPARATE
009300* DISPLAY FIELDS - SAME HABIT AS THE OLD PAYROLL EDIT RUN.
009400*-----------------------------------------------------------
009500 01  WS-QUERY-KEY-WORK.
009600     03  WS-QK-CROP                PIC X(10).
009700     03  WS-QK-DISEASE             PIC X(20).
009800 01  WS-QUERY-KEY-ALT REDEFINES WS-QUERY-KEY-WORK.
009900     03  WS-QK-COMBINED            PIC X(30).
010000*
010100 01  WS-MATCH-SWITCHES.
010200     03  WS-CROP-FOUND-FLAG        PIC X(1)  VALUE "N".
010300         88  WS-CROP-FOUND                   VALUE "Y".
010400     03  WS-DISEASE-FOUND-FLAG     PIC X(1)  VALUE "N".
010500         88  WS-DISEASE-FOUND                VALUE "Y".
010600     03  WS-MATCH-IDX              PIC 99    COMP VALUE ZERO.
010700*
010800 PROCEDURE DIVISION.
010900*
011000 AA000-MAIN SECTION.
011100     PERFORM AA010-OPEN-FILES THRU AA010-EXIT.
011200     PERFORM AA020-READ-QUERY THRU AA020-EXIT.
011300     PERFORM BB000-PROCESS-QUERY THRU BB000-EXIT
011400         UNTIL WS-QUERY-EOF.
011500     PERFORM AA095-TRACE-TOTALS THRU AA095-EXIT.
011600     PERFORM AA090-CLOSE-FILES THRU AA090-EXIT.
011700     GOBACK.
011800 AA000-EXIT.
011900     EXIT SECTION.
012000*
012100 AA010-OPEN-FILES SECTION.
012200     OPEN INPUT DISEASE-QUERY-FILE.
012300     OPEN OUTPUT DISEASE-OUT-FILE.
012400 AA010-EXIT.
012500     EXIT SECTION.
012600*
012700 AA020-READ-QUERY SECTION.
012800     READ DISEASE-QUERY-FILE
012900         AT END
013000             SET WS-QUERY-EOF TO TRUE
013100     END-READ.
013200 AA020-EXIT.
013300     EXIT SECTION.
013400*
013500 AA090-CLOSE-FILES SECTION.
013600     CLOSE DISEASE-QUERY-FILE.
013700     CLOSE DISEASE-OUT-FILE.
013800 AA090-EXIT.
013900     EXIT SECTION.
014000*
014100* CAS-0128 - JOB LOG TRACE OF RUN TOTALS, READ/OK/ERRORED.
014200 AA095-TRACE-TOTALS SECTION.
014300     DISPLAY "CRPDIS RUN TOTALS FOLLOW".
014400     PERFORM AA096-TRACE-ONE-STAT THRU AA096-EXIT
014500         VARYING WS-TRC-IDX FROM 1 BY 1 UNTIL WS-TRC-IDX > 3.
014600 AA095-EXIT.
014700     EXIT SECTION.
014800*
014900 AA096-TRACE-ONE-STAT SECTION.
015000     DISPLAY "  STAT " WS-TRC-IDX " = "
015010         WS-STAT-ELEMENT (WS-TRC-IDX).
015100 AA096-EXIT.
015200     EXIT SECTION.
015300*
015400*-----------------------------------------------------------
015500* BB000 HANDLES ONE QUERY RECORD - LOOK UP CROP AND DISEASE
015600* KEY IN THE CATALOG, THEN BUILD THE ADVICE RECORD - U6.
015700*-----------------------------------------------------------
015800 BB000-PROCESS-QUERY SECTION.
015900     ADD 1 TO WS-QUERIES-READ.
016000     MOVE "N" TO WS-CROP-FOUND-FLAG.
016100     MOVE "N" TO WS-DISEASE-FOUND-FLAG.
016200     MOVE 0   TO WS-MATCH-IDX.
016300     PERFORM CC010-FIND-DISEASE THRU CC010-EXIT
016400         VARYING WS-DIS-IDX FROM 1 BY 1
016500         UNTIL WS-DIS-IDX > WS-DISEASE-TABLE-MAX.
016600     IF WS-DISEASE-FOUND
016700         PERFORM CC020-BUILD-ADVICE THRU CC020-EXIT
016800         ADD 1 TO WS-QUERIES-OK
016900     ELSE
017000         PERFORM CC030-BUILD-ERROR THRU CC030-EXIT
017100         ADD 1 TO WS-QUERIES-ERRORED
017200     END-IF.
017300     WRITE DSA-ADVICE-RECORD.
017400     PERFORM AA020-READ-QUERY THRU AA020-EXIT.
017500 BB000-EXIT.
017600     EXIT SECTION.
017700*
017800*-----------------------------------------------------------
017900* CC010 SEARCHES THE 15-ENTRY CATALOG FOR THIS CROP AND
018000* DISEASE KEY.  THE CATALOG IS TOO SMALL TO BOTHER KEYING
018100* FOR SEARCH ALL - A PLAIN INDEXED SEARCH DOES THE JOB.
018200* WE STILL NOTE A CROP MATCH ON ITS OWN SO A KNOWN CROP
018300* WITH AN UNKNOWN DISEASE KEY DOES NOT LOOK LIKE AN
018400* UNKNOWN-CROP ERROR.
018500*-----------------------------------------------------------
018600 CC010-FIND-DISEASE SECTION.
018700     IF DSQ-CROP = WS-DIS-CROP (WS-DIS-IDX)
018800         MOVE "Y" TO WS-CROP-FOUND-FLAG
018900         IF DSQ-DISEASE-KEY = WS-DIS-KEY (WS-DIS-IDX)
019000             MOVE "Y" TO WS-DISEASE-FOUND-FLAG
019100             MOVE WS-DIS-IDX TO WS-MATCH-IDX
019200         END-IF
019300     END-IF.
019400 CC010-EXIT.
019500     EXIT SECTION.
019600*
019700*-----------------------------------------------------------
019800* CC020 - U6 ADVICE GENERATION FOR A RECOGNISED DISEASE.
019900* IA (IF MODERATE OR SEVERE), TR (ALWAYS, PRIORITY H IF
020000* SEVERE ELSE M), PV (ALWAYS, PRIORITY M), MO (ALWAYS,
020100* PRIORITY L) - IN THAT ORDER, UP TO FOUR ENTRIES.
020200*-----------------------------------------------------------
020300 CC020-BUILD-ADVICE SECTION.
020400     MOVE SPACES              TO DSA-ADVICE-RECORD.
020500     MOVE WS-DIS-CROP (WS-MATCH-IDX)     TO DSA-CROP.
020600     MOVE WS-DIS-NAME (WS-MATCH-IDX)     TO DSA-DISEASE-NAME.
020700     MOVE WS-DIS-CONFIDENCE (WS-MATCH-IDX) TO DSA-CONFIDENCE.
020800     MOVE 0 TO WS-ADV-CTR.
020900     MOVE SPACES TO DSA-ERROR-FLAG.
021000     IF DSQ-SEVERITY = "O" OR DSQ-SEVERITY = "S"
021100         ADD 1 TO WS-ADV-CTR
021200         MOVE "H"  TO DSA-PRIORITY (WS-ADV-CTR)
021300         MOVE "IA" TO DSA-ADV-TYPE (WS-ADV-CTR)
021400     END-IF.
021500     ADD 1 TO WS-ADV-CTR.
021600     IF DSQ-SEVERITY = "S"
021700         MOVE "H" TO DSA-PRIORITY (WS-ADV-CTR)
021800     ELSE
021900         MOVE "M" TO DSA-PRIORITY (WS-ADV-CTR)
022000     END-IF.
022100     MOVE "TR" TO DSA-ADV-TYPE (WS-ADV-CTR).
022200     ADD 1 TO WS-ADV-CTR.
022300     MOVE "M"  TO DSA-PRIORITY (WS-ADV-CTR).
022400     MOVE "PV" TO DSA-ADV-TYPE (WS-ADV-CTR).
022500     ADD 1 TO WS-ADV-CTR.
022600     MOVE "L"  TO DSA-PRIORITY (WS-ADV-CTR).
022700     MOVE "MO" TO DSA-ADV-TYPE (WS-ADV-CTR).
022800     MOVE WS-ADV-CTR TO DSA-REC-COUNT.
022900 CC020-EXIT.
023000     EXIT SECTION.
023100*
023200*-----------------------------------------------------------
023300* CAS-0128 - UNKNOWN CROP OR DISEASE KEY.  THE FULL KEY IS
023400* MOVED THROUGH WS-QUERY-KEY-ALT AND TRACED AS ONE STRING
023500* SO WHOEVER READS THE JOB LOG DOES NOT HAVE TO LINE UP TWO
023600* SEPARATE FIELDS TO SEE WHAT WAS REJECTED.
023700*-----------------------------------------------------------
023800 CC030-BUILD-ERROR SECTION.
023900     MOVE SPACES        TO DSA-ADVICE-RECORD.
024000     MOVE DSQ-CROP      TO DSA-CROP.
024100     MOVE SPACES        TO DSA-DISEASE-NAME.
024200     MOVE 0             TO DSA-CONFIDENCE.
024300     MOVE 0             TO DSA-REC-COUNT.
024400     MOVE "Y"           TO DSA-ERROR-FLAG.
024500     MOVE DSQ-CROP         TO WS-QK-CROP.
024600     MOVE DSQ-DISEASE-KEY  TO WS-QK-DISEASE.
024700     DISPLAY "CRPDIS UNKNOWN CROP/DISEASE KEY - " WS-QK-COMBINED.
024800 CC030-EXIT.
024900     EXIT SECTION.
