000100*****************************************************************
000200*                                                               *
000300*                MARKET ANALYTICS - CALLED MODULE               *
000400*                                                               *
000500*****************************************************************
000600*
000700 IDENTIFICATION DIVISION.
000800*================================
000900 PROGRAM-ID. CRPMKT.
001000 AUTHOR. D. R. HALVORSEN.
001100 INSTALLATION. PRAIRIE AGRISYSTEMS BUREAU.
001200 DATE-WRITTEN. 12/04/88.
001300 DATE-COMPILED.
001400 SECURITY. FIELD OFFICE USE ONLY - NOT FOR RELEASE OUTSIDE BUREAU.
001500*
001600* REMARKS.
001700*     DERIVES CURRENT/PREVIOUS PRICE, DEMAND AND SUPPLY LEVEL,
001800*     TREND AND SELL/HOLD ADVICE FOR EVERY CROP ON THE MARKET
001900*     FILE, THEN A WHOLE-MARKET SUMMARY (RISING/FALLING/STABLE
002000*     COUNTS, SENTIMENT, INSIGHT FLAGS).  CALLED ONCE BY CRPADV
002100*     AT THE START OF A RUN - SEE CAS-0002.
002200*
002300* VERSION 1.0.05.
002400*
002500* CALLING PROGRAMS - CRPADV.
002600*
002700* CALLED PROGRAMS  - NONE.
002800*
002900* FILES USED -
003000*     RUN-PARM-FILE       INPUT   RUN MONTH FOR SEASONAL PRICE
003100*     MARKET-FILE         INPUT   CROP MARKET CONDITIONS
003200*     MARKET-OUT-FILE     OUTPUT  MARKET ANALYSIS, ONE PER CROP
003300*
003400* ERROR MESSAGES USED - CAS010 - CAS013.
003500*
003600*-----------------------------------------------------------
003700* C H A N G E S
003800*-----------------------------------------------------------
003900* 12/04/88 DRH 1.0.00 CREATED FOR CROP ADVISORY SYSTEM (CAS-0002).
004000* 03/11/89 DRH 1.0.01 SUPPLY LEVEL WAS NOT BEING SET TO THE
004100*                     INVERSE OF DEMAND FOR THE M CASE - FIXED.
004200* 22/05/91 DRH 1.0.02 VOLATILITY ROUTINE ADDED (OWN SQUARE ROOT,
004300*                     NO FUNCTION SQRT ON THIS COMPILER YET).
004400* 14/08/93 DRH 1.0.03 30 DAY SYNTHETIC PRICE SERIES WIDENED
004500*                     FROM THE FLUCTUATION FACTOR AS AGREED
004600*                     WITH HEAD OFFICE - SEE CAS-0117.
004700* 21/06/99 KLM 1.0.04 Y2K REVIEW - RUN MONTH COMES FROM
004800*                     RUN-PARM-FILE, NOT SYSTEM-DATE, SO THIS
004900*                     PROGRAM HAS NO CENTURY EXPOSURE.
005000* 09/02/01 KLM 1.0.05 INSIGHT FLAGS ADDED FOR THE ADVISORY
005100*                     REPORT FOOTER - SEE CAS-0140.
005200*
005210*================================
005220 ENVIRONMENT DIVISION.
005230 CONFIGURATION SECTION.
005240 SOURCE-COMPUTER. IBM-4381.
005250 OBJECT-COMPUTER. IBM-4381.
005260 SPECIAL-NAMES.
005270     C01 IS TOP-OF-FORM.
005280 INPUT-OUTPUT SECTION.
005290 FILE-CONTROL.
005300     COPY "selparm.cob".
005400     COPY "selmkt.cob".
005500     COPY "selmkta.cob".
006100*
006200 DATA DIVISION.
006300*================================
006400 FILE SECTION.
006500     COPY "fdparm.cob".
006600     COPY "fdmkt.cob".
006700     COPY "fdmkta.cob".
006800*
006900 WORKING-STORAGE SECTION.
007000*-----------------------
007100 77  WS-PROG-NAME             PIC X(17) VALUE "CRPMKT (1.0.05)".
007200*
007300 01  WS-EOF-SWITCH            PIC X VALUE "N".
007400     88  WS-MARKET-EOF                 VALUE "Y".
007500*
007600 01  WS-RUN-MONTH             PIC 99 COMP.
007700*
007800 01  WS-CALC-AREA.
007900     03  WS-SEASONAL-MULT     PIC 9V9999      COMP-3.
008000     03  WS-CURR-PRICE        PIC 9(7)V9999    COMP-3.
008100     03  WS-PRICE-CHANGE      PIC S9(5)V9999   COMP-3.
008200     03  WS-PREV-PRICE        PIC 9(7)V9999    COMP-3.
008300     03  WS-CHANGE-PCT        PIC S9(3)V9999   COMP-3.
008400     03  WS-ABS-CHANGE-PCT    PIC 9(3)V9999    COMP-3.
008500*
008600 01  WS-COUNTERS.
008700     03  WS-TOTAL-CROPS       PIC 99 COMP VALUE ZERO.
008800     03  WS-HIGH-DEMAND-CNT   PIC 99 COMP VALUE ZERO.
008900     03  WS-BIG-CHANGE-CNT    PIC 99 COMP VALUE ZERO.
009000     03  WS-RISING-RATIO      PIC 9V9999 COMP-3 VALUE ZERO.
009050     03  WS-MKT-SUPPLY-HOLD   PIC X(1) VALUE SPACE.
009100*
009200*  SEASON MONTH TABLES - BUILT AS COMPILED FILLER/REDEFINES
009300*  TABLES, SEARCHED TO DECIDE THE SEASONAL MULTIPLIER, PER
009400*  U4.1 OF THE CAS BUSINESS RULES.
009500*
009600 01  WS-WINTER-MONTHS-VALUES.
009700     03  FILLER               PIC 99 VALUE 12.
009800     03  FILLER               PIC 99 VALUE 01.
009900     03  FILLER               PIC 99 VALUE 02.
010000 01  WS-WINTER-MONTHS REDEFINES WS-WINTER-MONTHS-VALUES.
010100     03  WS-WINTER-MON        PIC 99 OCCURS 3 INDEXED BY WS-WMX.
010200*
010300 01  WS-SUMMER-MONTHS-VALUES.
010400     03  FILLER               PIC 99 VALUE 06.
010500     03  FILLER               PIC 99 VALUE 07.
010600     03  FILLER               PIC 99 VALUE 08.
010700 01  WS-SUMMER-MONTHS REDEFINES WS-SUMMER-MONTHS-VALUES.
010800     03  WS-SUMMER-MON        PIC 99 OCCURS 3 INDEXED BY WS-SMX.
010900*
011000 01  WS-MONSOON-MONTHS-VALUES.
011100     03  FILLER               PIC 99 VALUE 06.
011200     03  FILLER               PIC 99 VALUE 07.
011300     03  FILLER               PIC 99 VALUE 08.
011400     03  FILLER               PIC 99 VALUE 09.
011500 01  WS-MONSOON-MONTHS REDEFINES WS-MONSOON-MONTHS-VALUES.
011600     03  WS-MONSOON-MON       PIC 99 OCCURS 4 INDEXED BY WS-MMX.
011700*
011800 01  WS-MONTH-FOUND-SWITCH    PIC X.
011900     88  WS-MONTH-FOUND               VALUE "Y".
012000*
012100*  30 DAY SYNTHETIC PRICE SERIES FOR THE VOLATILITY FIGURE -
012200*  U4.6.  THE MARKET FILE GIVES US ONE FLUCTUATION FACTOR PER
012300*  CROP, NOT A HISTORY, SO WE SPREAD IT ACROSS A 30 POINT
012400*  SERIES STEPPING +/- 0.15 EITHER SIDE OF IT AND TAKE THE
012500*  POPULATION STANDARD DEVIATION OF THAT SERIES OVER ITS MEAN.
012600*
012700 01  WS-VOLT-TABLE.
012800     03  WS-VOLT-ENTRY        PIC 9(7)V9999 COMP-3 OCCURS 30
012900                              INDEXED BY WS-VTX.
013000 01  WS-VOLT-DAY              PIC 99 COMP.
013100 01  WS-VOLT-STEP             PIC S9V9999 COMP-3.
013200 01  WS-VOLT-SUM              PIC 9(9)V9999 COMP-3.
013300 01  WS-VOLT-MEAN             PIC 9(7)V9999 COMP-3.
013400 01  WS-VOLT-SUMSQ            PIC 9(15)V9999 COMP-3.
013500 01  WS-VOLT-VARIANCE         PIC 9(11)V9999 COMP-3.
013600 01  WS-VOLT-STDDEV           PIC 9(7)V9999 COMP-3.
013700 01  WS-VOLT-PCT              PIC 9(5)V99 COMP-3.
013800 01  WS-VOLT-DEV              PIC S9(7)V9999 COMP-3.
013900*
014000*  OWN SQUARE ROOT BY NEWTON'S METHOD - NO INTRINSIC FUNCTION
014100*  SQRT USED ON THIS COMPILER.
014200*
014300 01  WS-SQRT-WORK.
014400     03  WS-SQRT-INPUT        PIC 9(11)V9999 COMP-3.
014500     03  WS-SQRT-GUESS        PIC 9(7)V9999 COMP-3.
014600     03  WS-SQRT-NEXT         PIC 9(7)V9999 COMP-3.
014700     03  WS-SQRT-ITER         PIC 99 COMP.
014800*
014900 01  ERROR-MESSAGES.
015000     03  CAS010     PIC X(40)
015010         VALUE "CAS010 Run parameter file will not open".
015100     03  CAS011     PIC X(40)
015110         VALUE "CAS011 Market file will not open".
015200     03  CAS012     PIC X(40)
015210         VALUE "CAS012 Market analysis file will not op".
015300     03  CAS013     PIC X(30)
015310         VALUE "CAS013 No market records read".
015400*
015500 LINKAGE SECTION.
015600****************
015700     COPY "wslnkmk.cob".
015800*
015900 PROCEDURE DIVISION USING WS-MKT-LINKAGE.
016000*
016100 AA000-MAIN SECTION.
016200***********************************
016300     PERFORM AA010-OPEN-FILES THRU AA010-EXIT.
016350     MOVE ZERO TO WS-MKT-COUNT
016360                  WS-TOTAL-CROPS
016370                  WS-HIGH-DEMAND-CNT
016380                  WS-BIG-CHANGE-CNT
016390                  WS-MKT-RISING-CNT
016400                  WS-MKT-FALLING-CNT
016410                  WS-MKT-STABLE-CNT.
016420     PERFORM AA030-READ-MARKET THRU AA030-EXIT.
016430     PERFORM BB000-BUILD-MARKET-TABLE THRU BB000-EXIT
016440         UNTIL WS-MARKET-EOF.
016450     IF WS-MKT-COUNT = ZERO
016460         DISPLAY CAS013
016470     END-IF.
016500     PERFORM CC000-BUILD-SUMMARY THRU CC000-EXIT.
016600     CLOSE   MARKET-FILE
016700             MARKET-OUT-FILE.
016800     GOBACK.
016900*
017000 AA000-EXIT.
017100     EXIT SECTION.
017200*
017300 AA010-OPEN-FILES SECTION.
017400***********************************
017500     MOVE ZERO TO WS-RUN-MONTH.
017600     OPEN INPUT RUN-PARM-FILE.
017700     IF PARM-FILE-STATUS NOT = "00"
017800         DISPLAY CAS010
017900     ELSE
018000         READ RUN-PARM-FILE
018100             AT END MOVE ZERO TO WS-RUN-MONTH
018200             NOT AT END MOVE PARM-RUN-MONTH TO WS-RUN-MONTH
018300         END-READ
018400         CLOSE RUN-PARM-FILE
018500     END-IF.
018600     IF WS-RUN-MONTH = ZERO
018700         MOVE 1 TO WS-RUN-MONTH
018800     END-IF.
018900*
019000     OPEN INPUT MARKET-FILE.
019100     IF MKT-FILE-STATUS NOT = "00"
019200         DISPLAY CAS011
019300     END-IF.
019400     OPEN OUTPUT MARKET-OUT-FILE.
019500     IF MKA-FILE-STATUS NOT = "00"
019600         DISPLAY CAS012
019700     END-IF.
019800*
019900 AA010-EXIT.
020000     EXIT SECTION.
020010*
020020 AA030-READ-MARKET SECTION.
020030***********************************
020040     READ MARKET-FILE
020050         AT END SET WS-MARKET-EOF TO TRUE
020060     END-READ.
020070     IF MKT-FILE-STATUS NOT = "00" AND MKT-FILE-STATUS NOT = "10"
020080         SET WS-MARKET-EOF TO TRUE
020090     END-IF.
020095*
021000 AA030-EXIT.
021010     EXIT SECTION.
021020*
021700 BB000-BUILD-MARKET-TABLE SECTION.
021750***********************************
021800     IF WS-MKT-COUNT < 15
021900         ADD 1 TO WS-MKT-COUNT
022000         SET WS-MKX TO WS-MKT-COUNT
022100         PERFORM BB010-DERIVE-ONE-CROP THRU BB010-EXIT
022200     END-IF.
022210     PERFORM AA030-READ-MARKET THRU AA030-EXIT.
022700*
022800 BB000-EXIT.
022900     EXIT SECTION.
023000*
023100 BB010-DERIVE-ONE-CROP SECTION.
023200***********************************
023300     PERFORM BB020-SEASONAL-MULTIPLIER THRU BB020-EXIT.
023400     PERFORM BB030-COMPUTE-PRICES THRU BB030-EXIT.
023500     PERFORM BB040-DEMAND-SUPPLY THRU BB040-EXIT.
023600     PERFORM BB050-TREND-AND-ADVICE THRU BB050-EXIT.
023700     PERFORM BB060-BUILD-VOLT-SERIES THRU BB060-EXIT.
023800     PERFORM BB070-COMPUTE-VOLATILITY THRU BB070-EXIT.
023900     PERFORM BB080-STORE-LINKAGE-ENTRY THRU BB080-EXIT.
024000     PERFORM BB090-WRITE-MARKET-OUT THRU BB090-EXIT.
024100     ADD 1 TO WS-TOTAL-CROPS.
024200*
024300 BB010-EXIT.
024400     EXIT SECTION.
024500*
024600 BB020-SEASONAL-MULTIPLIER SECTION.
024700***********************************
024800     MOVE "N" TO WS-MONTH-FOUND-SWITCH.
024900     MOVE 1.0000 TO WS-SEASONAL-MULT.
025000     EVALUATE TRUE
025100         WHEN MKT-SEASONALITY = "WINTER"
025200             SET WS-WMX TO 1
025300             SEARCH WS-WINTER-MON
025400                 AT END NEXT SENTENCE
025500                 WHEN WS-WINTER-MON (WS-WMX) = WS-RUN-MONTH
025600                     MOVE 1.2000 TO WS-SEASONAL-MULT
025700                     MOVE "Y" TO WS-MONTH-FOUND-SWITCH
025800             END-SEARCH
025900             IF NOT WS-MONTH-FOUND
026000                 SET WS-SMX TO 1
026100                 SEARCH WS-SUMMER-MON
026200                     AT END NEXT SENTENCE
026300                     WHEN WS-SUMMER-MON (WS-SMX) = WS-RUN-MONTH
026400                         MOVE 0.8000 TO WS-SEASONAL-MULT
026500                 END-SEARCH
026600             END-IF
026700         WHEN MKT-SEASONALITY = "SUMMER"
026800             SET WS-SMX TO 1
026900             SEARCH WS-SUMMER-MON
027000                 AT END NEXT SENTENCE
027100                 WHEN WS-SUMMER-MON (WS-SMX) = WS-RUN-MONTH
027200                     MOVE 1.2000 TO WS-SEASONAL-MULT
027300                     MOVE "Y" TO WS-MONTH-FOUND-SWITCH
027400             END-SEARCH
027500             IF NOT WS-MONTH-FOUND
027600                 SET WS-WMX TO 1
027700                 SEARCH WS-WINTER-MON
027800                     AT END NEXT SENTENCE
027900                     WHEN WS-WINTER-MON (WS-WMX) = WS-RUN-MONTH
028000                         MOVE 0.8000 TO WS-SEASONAL-MULT
028100                 END-SEARCH
028200             END-IF
028300         WHEN MKT-SEASONALITY = "MONSOON"
028400             SET WS-MMX TO 1
028500             SEARCH WS-MONSOON-MON
028600                 AT END NEXT SENTENCE
028700                 WHEN WS-MONSOON-MON (WS-MMX) = WS-RUN-MONTH
028800                     MOVE 1.1000 TO WS-SEASONAL-MULT
028900             END-SEARCH
029000         WHEN OTHER
029100             MOVE 1.0000 TO WS-SEASONAL-MULT
029200     END-EVALUATE.
029300*
029400 BB020-EXIT.
029500     EXIT SECTION.
029600*
029700 BB030-COMPUTE-PRICES SECTION.
029800***********************************
029900     COMPUTE WS-CURR-PRICE ROUNDED =
030000             MKT-BASE-PRICE * WS-SEASONAL-MULT * MKT-FLUCTUATION.
030100     COMPUTE WS-PRICE-CHANGE ROUNDED =
030200             MKT-CHANGE-FACTOR * WS-CURR-PRICE.
030300     COMPUTE WS-PREV-PRICE = WS-CURR-PRICE - WS-PRICE-CHANGE.
030400     IF WS-PREV-PRICE > ZERO
030500         COMPUTE WS-CHANGE-PCT ROUNDED =
030600                 (WS-PRICE-CHANGE / WS-PREV-PRICE) * 100
030700     ELSE
030800         MOVE ZERO TO WS-CHANGE-PCT
030900     END-IF.
031000     IF WS-CHANGE-PCT < ZERO
031100         COMPUTE WS-ABS-CHANGE-PCT = ZERO - WS-CHANGE-PCT
031200     ELSE
031300         MOVE WS-CHANGE-PCT TO WS-ABS-CHANGE-PCT
031400     END-IF.
031500     IF WS-ABS-CHANGE-PCT > 5
031600         ADD 1 TO WS-BIG-CHANGE-CNT
031700     END-IF.
031800*
031900 BB030-EXIT.
032000     EXIT SECTION.
032100*
032200 BB040-DEMAND-SUPPLY SECTION.
032300***********************************
032400     EVALUATE TRUE
032500         WHEN MKT-DEMAND-SCORE > .80
032550             MOVE "H" TO WS-MKT-DEMAND-LEVEL (WS-MKX)
032600             MOVE "L" TO WS-MKT-SUPPLY-HOLD
032700             ADD 1 TO WS-HIGH-DEMAND-CNT
032800         WHEN MKT-DEMAND-SCORE > .50
032900             MOVE "M" TO WS-MKT-DEMAND-LEVEL (WS-MKX)
033000             MOVE "M" TO WS-MKT-SUPPLY-HOLD
033100         WHEN OTHER
033200             MOVE "L" TO WS-MKT-DEMAND-LEVEL (WS-MKX)
033300             MOVE "H" TO WS-MKT-SUPPLY-HOLD
033400     END-EVALUATE.
033500*
033600 BB040-EXIT.
033700     EXIT SECTION.
033800*
033900 BB050-TREND-AND-ADVICE SECTION.
034000***********************************
034100     EVALUATE TRUE
034200         WHEN WS-PRICE-CHANGE > ZERO
034300             MOVE "R" TO WS-MKT-TREND (WS-MKX)
034400             ADD 1 TO WS-MKT-RISING-CNT
034500         WHEN WS-PRICE-CHANGE < ZERO
034600             MOVE "F" TO WS-MKT-TREND (WS-MKX)
034700             ADD 1 TO WS-MKT-FALLING-CNT
034800         WHEN OTHER
034900             MOVE "S" TO WS-MKT-TREND (WS-MKX)
035000             ADD 1 TO WS-MKT-STABLE-CNT
035100     END-EVALUATE.
035200*
035300     EVALUATE TRUE
035400         WHEN WS-MKT-TREND (WS-MKX) = "R"
035500              AND WS-MKT-DEMAND-LEVEL (WS-MKX) = "H"
035600             MOVE "S" TO WS-MKT-ADVICE-CODE (WS-MKX)
035700         WHEN WS-MKT-TREND (WS-MKX) = "F"
035800              AND WS-MKT-DEMAND-LEVEL (WS-MKX) = "L"
035900             MOVE "W" TO WS-MKT-ADVICE-CODE (WS-MKX)
036000         WHEN WS-MKT-DEMAND-LEVEL (WS-MKX) = "H"
036100             MOVE "G" TO WS-MKT-ADVICE-CODE (WS-MKX)
036200         WHEN OTHER
036300             MOVE "M" TO WS-MKT-ADVICE-CODE (WS-MKX)
036400     END-EVALUATE.
036500*
036600 BB050-EXIT.
036700     EXIT SECTION.
036800*
036900 BB060-BUILD-VOLT-SERIES SECTION.
037000***********************************
037100*    30 POINT SERIES SPREAD +/- 0.15 AROUND THE FLUCTUATION
037200*    FACTOR SUPPLIED ON THE MARKET RECORD - SEE CAS-0117.
037300*
037400     MOVE -.1500 TO WS-VOLT-STEP.
037500     PERFORM BB061-BUILD-ONE-VOLT-DAY THRU BB061-EXIT
037600         VARYING WS-VOLT-DAY FROM 1 BY 1 UNTIL WS-VOLT-DAY > 30.
038300*
038400 BB060-EXIT.
038500     EXIT SECTION.
038510*
038520 BB061-BUILD-ONE-VOLT-DAY SECTION.
038530***********************************
038540     SET WS-VTX TO WS-VOLT-DAY.
038550     COMPUTE WS-VOLT-ENTRY (WS-VTX) ROUNDED =
038560         MKT-BASE-PRICE * WS-SEASONAL-MULT *
038570         (MKT-FLUCTUATION + WS-VOLT-STEP).
038580     ADD .0100 TO WS-VOLT-STEP.
038590*
038595 BB061-EXIT.
038598     EXIT SECTION.
038600*
038700 BB070-COMPUTE-VOLATILITY SECTION.
038800***********************************
038900*    POPULATION STANDARD DEVIATION OVER THE MEAN, AS A
039000*    PERCENTAGE - U4.6.  FEWER THAN 2 PRICES GIVES ZERO, BUT
039100*    THIS SERIES IS ALWAYS EXACTLY 30 LONG SO THAT LEG IS
039200*    DEAD CODE KEPT FOR SYMMETRY WITH THE RULE AS WRITTEN.
039300*
039400     MOVE ZERO TO WS-VOLT-SUM WS-VOLT-SUMSQ.
039500     PERFORM BB071-SUM-ONE-VOLT-DAY THRU BB071-EXIT
039600         VARYING WS-VOLT-DAY FROM 1 BY 1 UNTIL WS-VOLT-DAY > 30.
040000     COMPUTE WS-VOLT-MEAN ROUNDED = WS-VOLT-SUM / 30.
040100     IF WS-VOLT-MEAN = ZERO
040200         MOVE ZERO TO WS-VOLT-PCT
040300     ELSE
040400         PERFORM BB072-SUMSQ-ONE-VOLT-DAY THRU BB072-EXIT
040410             VARYING WS-VOLT-DAY FROM 1 BY 1
040420             UNTIL WS-VOLT-DAY > 30
041200         COMPUTE WS-VOLT-VARIANCE ROUNDED = WS-VOLT-SUMSQ / 30
041300         MOVE WS-VOLT-VARIANCE TO WS-SQRT-INPUT
041400         PERFORM ZZ080-SQUARE-ROOT THRU ZZ080-EXIT
041500         MOVE WS-SQRT-GUESS TO WS-VOLT-STDDEV
041600         COMPUTE WS-VOLT-PCT ROUNDED =
041700             (WS-VOLT-STDDEV / WS-VOLT-MEAN) * 100
041800     END-IF.
041900*
042000 BB070-EXIT.
042100     EXIT SECTION.
042110*
042120 BB071-SUM-ONE-VOLT-DAY SECTION.
042130***********************************
042140     SET WS-VTX TO WS-VOLT-DAY.
042150     ADD WS-VOLT-ENTRY (WS-VTX) TO WS-VOLT-SUM.
042160*
042170 BB071-EXIT.
042180     EXIT SECTION.
042190*
042195 BB072-SUMSQ-ONE-VOLT-DAY SECTION.
042196***********************************
042197     SET WS-VTX TO WS-VOLT-DAY.
042198     COMPUTE WS-VOLT-DEV = WS-VOLT-ENTRY (WS-VTX) - WS-VOLT-MEAN.
042199     COMPUTE WS-VOLT-SUMSQ =
042205         WS-VOLT-SUMSQ + (WS-VOLT-DEV * WS-VOLT-DEV).
042220*
042230 BB072-EXIT.
042240     EXIT SECTION.
042250*
042300 BB080-STORE-LINKAGE-ENTRY SECTION.
042400***********************************
042500     MOVE MKT-CROP           TO WS-MKT-CROP (WS-MKX).
042600     MOVE WS-CURR-PRICE      TO WS-MKT-CURR-PRICE (WS-MKX).
042800*
042900 BB080-EXIT.
043000     EXIT SECTION.
043100*
043200 BB090-WRITE-MARKET-OUT SECTION.
043300***********************************
043350     MOVE SPACES                       TO
043360         MKA-MARKET-ANALYSIS-RECORD.
043400     MOVE MKT-CROP                     TO MKA-CROP.
043500     MOVE WS-CURR-PRICE                TO MKA-CURR-PRICE.
043600     MOVE WS-PREV-PRICE                TO MKA-PREV-PRICE.
043700     MOVE WS-PRICE-CHANGE              TO MKA-PRICE-CHANGE.
043800     MOVE WS-CHANGE-PCT                TO MKA-CHANGE-PCT.
043900     MOVE WS-MKT-DEMAND-LEVEL (WS-MKX) TO MKA-DEMAND-LEVEL.
044000     MOVE WS-MKT-SUPPLY-HOLD           TO MKA-SUPPLY-LEVEL.
044100     MOVE WS-MKT-TREND (WS-MKX)        TO MKA-TREND.
044200     MOVE WS-MKT-ADVICE-CODE (WS-MKX)  TO MKA-ADVICE-CODE.
044400     WRITE MKA-MARKET-ANALYSIS-RECORD.
044500*
044600 BB090-EXIT.
044700     EXIT SECTION.
044800*
044900 CC000-BUILD-SUMMARY SECTION.
045000***********************************
045100     MOVE SPACE TO WS-MKT-SENTIMENT.
045200     MOVE SPACE TO WS-MKT-POS-FLAG WS-MKT-NEG-FLAG
045300                    WS-MKT-DEMAND-OPP-FLAG WS-MKT-VOLTY-WARN-FLAG.
045400     IF WS-MKT-RISING-CNT > WS-MKT-FALLING-CNT
045500         MOVE "P" TO WS-MKT-SENTIMENT
045600     ELSE
045700         IF WS-MKT-FALLING-CNT > WS-MKT-RISING-CNT
045800             MOVE "N" TO WS-MKT-SENTIMENT
045900         ELSE
046000             MOVE "E" TO WS-MKT-SENTIMENT
046100         END-IF
046200     END-IF.
046300*
046400     IF WS-TOTAL-CROPS > ZERO
046500         COMPUTE WS-RISING-RATIO ROUNDED =
046600             WS-MKT-RISING-CNT / WS-TOTAL-CROPS
046700     ELSE
046800         MOVE ZERO TO WS-RISING-RATIO
046900     END-IF.
047000     IF WS-RISING-RATIO > .6000
047100         MOVE "Y" TO WS-MKT-POS-FLAG
047200     END-IF.
047300     IF WS-RISING-RATIO < .4000
047400         MOVE "Y" TO WS-MKT-NEG-FLAG
047500     END-IF.
047600     IF WS-HIGH-DEMAND-CNT > 3
047700         MOVE "Y" TO WS-MKT-DEMAND-OPP-FLAG
047800     END-IF.
047900     IF WS-BIG-CHANGE-CNT > 5
048000         MOVE "Y" TO WS-MKT-VOLTY-WARN-FLAG
048100     END-IF.
048200*
048300 CC000-EXIT.
048400     EXIT SECTION.
048500*
048600 ZZ080-SQUARE-ROOT SECTION.
048700***********************************
048800*    NEWTON'S METHOD - THIS COMPILER HAS NO FUNCTION SQRT.
048900*    TEN ITERATIONS IS AMPLE FOR THE FOUR DECIMAL PLACES WE
049000*    CARRY THROUGH THIS PROGRAM.
049100*
049200     IF WS-SQRT-INPUT = ZERO
049300         MOVE ZERO TO WS-SQRT-GUESS
049400     ELSE
049500         COMPUTE WS-SQRT-GUESS ROUNDED = WS-SQRT-INPUT / 2
049550         PERFORM ZZ081-SQRT-ITERATE THRU ZZ081-EXIT
049560             VARYING WS-SQRT-ITER FROM 1 BY 1
049570                 UNTIL WS-SQRT-ITER > 10
050300     END-IF.
050400*
050500 ZZ080-EXIT.
050600     EXIT SECTION.
050610*
050620 ZZ081-SQRT-ITERATE SECTION.
050630***********************************
050640     COMPUTE WS-SQRT-NEXT ROUNDED =
050650         (WS-SQRT-GUESS + (WS-SQRT-INPUT / WS-SQRT-GUESS)) / 2.
050660     MOVE WS-SQRT-NEXT TO WS-SQRT-GUESS.
050670*
050680 ZZ081-EXIT.
050690     EXIT SECTION.
