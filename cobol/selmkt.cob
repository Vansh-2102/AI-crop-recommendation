000100*
000200*    SELECT CLAUSE FOR MARKET CONDITIONS FILE
000300*    ONE RECORD PER CROP, SORTED BY CROP NAME BY THE
000400*    SUPPLYING OFFICE - WE LOAD IT TO A TABLE AND USE
000500*    SEARCH ALL, NO KEYED FILE ORGANISATION NEEDED.
000600*
000700* 15/03/88 DRH - CREATED FOR CROP ADVISORY SYSTEM (CAS-0001).
000800*
000900     SELECT MARKET-FILE ASSIGN TO "MARKETFL"
001000         ORGANIZATION IS LINE SEQUENTIAL
001100         FILE STATUS IS MKT-FILE-STATUS.
