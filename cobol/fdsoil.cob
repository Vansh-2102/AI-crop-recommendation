000100*****************************************************
000200*                                                   *
000300*  RECORD DEFINITION FOR SOIL ANALYSIS OUTPUT FILE  *
000400*     ONE RECORD PER FARM.                          *
000500*                                                   *
000600*****************************************************
000700*  RECORD LENGTH 40 BYTES.
000800*
000900* 25/03/88 DRH - CREATED.
001000* 12/09/90 DRH - REC-CODES WIDENED FROM 4 TO 8 SLOTS.
001100*
001200 FD  SOIL-OUT-FILE.
001300 01  SOA-SOIL-RECORD.
001400     03  SOA-FARM-ID           PIC X(8).
001500     03  SOA-PH-STATUS         PIC X(1).
001600*                                O = OPTIMAL, A = NEEDS ADJUSTMENT
001700     03  SOA-MOIST-STATUS      PIC X(1).
001800*                                A = ADEQUATE, N = NEEDS ATTENTION
001900     03  SOA-QUALITY-SCORE     PIC 9(3).
002000*                                0-100
002100     03  SOA-REC-COUNT         PIC 9(2).
002200*                                NUMBER OF ADVICE CODES BELOW
002300     03  SOA-REC-CODES         PIC X(2) OCCURS 8.
002400*                                REMEDIATION ADVICE CODES
002500     03  FILLER                PIC X(9).
002600*
002700 01  SOA-FILE-STATUS           PIC XX.
