000100*
000200*    SELECT CLAUSE FOR THE TERM TRANSLATION INPUT FILE.
000300*
000400* 05/04/88 DRH - CREATED FOR CROP ADVISORY SYSTEM (CAS-0007).
000500*
000600     SELECT TRANSLATE-FILE ASSIGN TO "XLATEIN"
000700         ORGANIZATION IS LINE SEQUENTIAL
000800         FILE STATUS IS TRI-FILE-STATUS.
