000100*
000200*    LINKAGE HAND-OFF BETWEEN CRPADV AND THE CALLED
000300*    MARKET ANALYTICS MODULE, CRPMKT.  CRPMKT BUILDS
000400*    THIS AREA ONCE AT START OF RUN AND CRPADV KEEPS
000500*    IT FOR THE WHOLE FARM PASS - SAME IDEA AS
000600*    WS-CALLING-DATA USED ELSEWHERE FOR MODULE CALLS.
000700*
000800* 12/04/88 DRH - CREATED FOR CROP ADVISORY SYSTEM (CAS-0002).
000900* 30/07/94 DRH - ADDED WS-MKT-TREND, CALLER NEEDED IT FOR U1.5.
001000*
001100 01  WS-MKT-LINKAGE.
001200     03  WS-MKT-COUNT            PIC 99 COMP.
001300*                                  NUMBER OF CROPS LOADED, MAX 15
001400     03  WS-MKT-ENTRY  OCCURS 15 ASCENDING KEY WS-MKT-CROP
001450                          INDEXED BY WS-MKX.
001500         05  WS-MKT-CROP         PIC X(10).
001600         05  WS-MKT-CURR-PRICE   PIC 9(7)V9(2).
001700         05  WS-MKT-DEMAND-LEVEL PIC X(1).
001800*                                  H/M/L
001900         05  WS-MKT-TREND        PIC X(1).
002000*                                  R/F/S
002100         05  WS-MKT-ADVICE-CODE  PIC X(1).
002200*                                  S/W/G/M
002300     03  WS-MKT-RISING-CNT       PIC 99 COMP.
002400     03  WS-MKT-FALLING-CNT      PIC 99 COMP.
002500     03  WS-MKT-STABLE-CNT       PIC 99 COMP.
002600     03  WS-MKT-SENTIMENT        PIC X(1).
002700*                                  P/N/E POSITIVE/NEGATIVE/NEUTRAL
002800     03  WS-MKT-INSIGHT-FLAGS.
002900         05  WS-MKT-POS-FLAG       PIC X(1).
003000         05  WS-MKT-NEG-FLAG       PIC X(1).
003100         05  WS-MKT-DEMAND-OPP-FLAG PIC X(1).
003200         05  WS-MKT-VOLTY-WARN-FLAG PIC X(1).
