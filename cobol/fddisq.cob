000100*****************************************************
000200*                                                   *
000300*  RECORD DEFINITION FOR DISEASE QUERY INPUT FILE   *
000400*                                                   *
000500*****************************************************
000600*  RECORD LENGTH 40 BYTES.
000700*
000800* 02/04/88 DRH - CREATED.
000900*
001000 FD  DISEASE-QUERY-FILE.
001100 01  DSQ-QUERY-RECORD.
001200     03  DSQ-CROP              PIC X(10).
001300     03  DSQ-DISEASE-KEY       PIC X(20).
001400     03  DSQ-SEVERITY          PIC X(1).
001500*                                M/O/S MILD/MODERATE/SEVERE
001600     03  FILLER                PIC X(9).
001700*
001800 01  DSQ-FILE-STATUS           PIC XX.
