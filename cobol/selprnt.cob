000100*
000200*    SELECT CLAUSE FOR THE CROP ADVISORY PRINT REPORT.
000300*    132 COLUMN PRINT IMAGE, LANDSCAPE.
000400*
000500* 08/04/88 DRH - CREATED FOR CROP ADVISORY SYSTEM (CAS-0008).
000600*
000700     SELECT REPORT-FILE ASSIGN TO "REPORT"
000800         ORGANIZATION IS LINE SEQUENTIAL
000900         FILE STATUS IS PRT-FILE-STATUS.
