000100*****************************************************
000200*                                                   *
000300*  COMPILED CROP REFERENCE TABLE - 10 CANDIDATE     *
000400*  CROPS SCORED FOR EVERY FARM ON EVERY RUN.        *
000500*  BUILT AS FILLER/REDEFINES SO NO CROP MASTER      *
000600*  FILE IS NEEDED - AGRONOMY OFFICE SIGNS OFF ANY   *
000700*  CHANGE TO THESE VALUES.                          *
000800*                                                   *
000900*****************************************************
001000*
001100* 10/03/88 DRH - CREATED FOR CROP ADVISORY SYSTEM (CAS-0001).
001200* 17/07/92 DRH - MANGO AND BANANA ADDED, TABLE WAS 8 ENTRIES.
001300* 04/12/96 DRH - BASE-YIELD/BASE-COST WIDENED TO 9(6).
001400*
001500 01  WS-CROP-TABLE-VALUES.
001600     03  FILLER.
001700         05  FILLER  PIC X(10)        VALUE "WHEAT".
001800         05  FILLER  PIC 9(2)V9(2)    VALUE 06.00.
001900         05  FILLER  PIC 9(2)V9(2)    VALUE 07.50.
002000         05  FILLER  PIC S9(3)V9(1)   VALUE +010.0.
002100         05  FILLER  PIC S9(3)V9(1)   VALUE +025.0.
002200         05  FILLER  PIC X(1)         VALUE "M".
002300         05  FILLER  PIC X(6)         VALUE "CLAY".
002400         05  FILLER  PIC X(6)         VALUE "LOAMY".
002500         05  FILLER  PIC X(10)        VALUE "WINTER".
002600         05  FILLER  PIC 9(6)         VALUE 003000.
002700         05  FILLER  PIC 9(6)         VALUE 015000.
002800         05  FILLER  PIC X(1)         VALUE "N".
002900         05  FILLER  PIC X(1)         VALUE "N".
003000     03  FILLER.
003100         05  FILLER  PIC X(10)        VALUE "RICE".
003200         05  FILLER  PIC 9(2)V9(2)    VALUE 05.50.
003300         05  FILLER  PIC 9(2)V9(2)    VALUE 06.50.
003400         05  FILLER  PIC S9(3)V9(1)   VALUE +020.0.
003500         05  FILLER  PIC S9(3)V9(1)   VALUE +035.0.
003600         05  FILLER  PIC X(1)         VALUE "H".
003700         05  FILLER  PIC X(6)         VALUE "CLAY".
003800         05  FILLER  PIC X(6)         VALUE "SILTY".
003900         05  FILLER  PIC X(10)        VALUE "MONSOON".
004000         05  FILLER  PIC 9(6)         VALUE 004000.
004100         05  FILLER  PIC 9(6)         VALUE 020000.
004200         05  FILLER  PIC X(1)         VALUE "N".
004300         05  FILLER  PIC X(1)         VALUE "N".
004400     03  FILLER.
004500         05  FILLER  PIC X(10)        VALUE "CORN".
004600         05  FILLER  PIC 9(2)V9(2)    VALUE 05.80.
004700         05  FILLER  PIC 9(2)V9(2)    VALUE 07.00.
004800         05  FILLER  PIC S9(3)V9(1)   VALUE +018.0.
004900         05  FILLER  PIC S9(3)V9(1)   VALUE +027.0.
005000         05  FILLER  PIC X(1)         VALUE "M".
005100         05  FILLER  PIC X(6)         VALUE "LOAMY".
005200         05  FILLER  PIC X(6)         VALUE "SANDY".
005300         05  FILLER  PIC X(10)        VALUE "SUMMER".
005400         05  FILLER  PIC 9(6)         VALUE 003500.
005500         05  FILLER  PIC 9(6)         VALUE 018000.
005600         05  FILLER  PIC X(1)         VALUE "N".
005700         05  FILLER  PIC X(1)         VALUE "N".
005800     03  FILLER.
005900         05  FILLER  PIC X(10)        VALUE "SUGARCANE".
006000         05  FILLER  PIC 9(2)V9(2)    VALUE 06.00.
006100         05  FILLER  PIC 9(2)V9(2)    VALUE 07.50.
006200         05  FILLER  PIC S9(3)V9(1)   VALUE +020.0.
006300         05  FILLER  PIC S9(3)V9(1)   VALUE +035.0.
006400         05  FILLER  PIC X(1)         VALUE "H".
006500         05  FILLER  PIC X(6)         VALUE "LOAMY".
006600         05  FILLER  PIC X(6)         VALUE "CLAY".
006700         05  FILLER  PIC X(10)        VALUE "YEAR-ROUND".
006800         05  FILLER  PIC 9(6)         VALUE 080000.
006900         05  FILLER  PIC 9(6)         VALUE 025000.
007000         05  FILLER  PIC X(1)         VALUE "Y".
007100         05  FILLER  PIC X(1)         VALUE "Y".
007200     03  FILLER.
007300         05  FILLER  PIC X(10)        VALUE "COTTON".
007400         05  FILLER  PIC 9(2)V9(2)    VALUE 05.50.
007500         05  FILLER  PIC 9(2)V9(2)    VALUE 08.00.
007600         05  FILLER  PIC S9(3)V9(1)   VALUE +021.0.
007700         05  FILLER  PIC S9(3)V9(1)   VALUE +030.0.
007800         05  FILLER  PIC X(1)         VALUE "M".
007900         05  FILLER  PIC X(6)         VALUE "SANDY".
008000         05  FILLER  PIC X(6)         VALUE "LOAMY".
008100         05  FILLER  PIC X(10)        VALUE "SUMMER".
008200         05  FILLER  PIC 9(6)         VALUE 000500.
008300         05  FILLER  PIC 9(6)         VALUE 022000.
008400         05  FILLER  PIC X(1)         VALUE "Y".
008500         05  FILLER  PIC X(1)         VALUE "Y".
008600     03  FILLER.
008700         05  FILLER  PIC X(10)        VALUE "SOYBEAN".
008800         05  FILLER  PIC 9(2)V9(2)    VALUE 06.00.
008900         05  FILLER  PIC 9(2)V9(2)    VALUE 07.00.
009000         05  FILLER  PIC S9(3)V9(1)   VALUE +020.0.
009100         05  FILLER  PIC S9(3)V9(1)   VALUE +030.0.
009200         05  FILLER  PIC X(1)         VALUE "M".
009300         05  FILLER  PIC X(6)         VALUE "LOAMY".
009400         05  FILLER  PIC X(6)         VALUE "SILTY".
009500         05  FILLER  PIC X(10)        VALUE "SUMMER".
009600         05  FILLER  PIC 9(6)         VALUE 002000.
009700         05  FILLER  PIC 9(6)         VALUE 016000.
009800         05  FILLER  PIC X(1)         VALUE "N".
009900         05  FILLER  PIC X(1)         VALUE "N".
010000     03  FILLER.
010100         05  FILLER  PIC X(10)        VALUE "POTATO".
010200         05  FILLER  PIC 9(2)V9(2)    VALUE 05.00.
010300         05  FILLER  PIC 9(2)V9(2)    VALUE 06.50.
010400         05  FILLER  PIC S9(3)V9(1)   VALUE +015.0.
010500         05  FILLER  PIC S9(3)V9(1)   VALUE +020.0.
010600         05  FILLER  PIC X(1)         VALUE "M".
010700         05  FILLER  PIC X(6)         VALUE "SANDY".
010800         05  FILLER  PIC X(6)         VALUE "LOAMY".
010900         05  FILLER  PIC X(10)        VALUE "WINTER".
011000         05  FILLER  PIC 9(6)         VALUE 025000.
011100         05  FILLER  PIC 9(6)         VALUE 030000.
011200         05  FILLER  PIC X(1)         VALUE "N".
011300         05  FILLER  PIC X(1)         VALUE "N".
011400     03  FILLER.
011500         05  FILLER  PIC X(10)        VALUE "TOMATO".
011600         05  FILLER  PIC 9(2)V9(2)    VALUE 06.00.
011700         05  FILLER  PIC 9(2)V9(2)    VALUE 06.80.
011800         05  FILLER  PIC S9(3)V9(1)   VALUE +018.0.
011900         05  FILLER  PIC S9(3)V9(1)   VALUE +027.0.
012000         05  FILLER  PIC X(1)         VALUE "M".
012100         05  FILLER  PIC X(6)         VALUE "LOAMY".
012200         05  FILLER  PIC X(6)         VALUE "SANDY".
012300         05  FILLER  PIC X(10)        VALUE "SUMMER".
012400         05  FILLER  PIC 9(6)         VALUE 050000.
012500         05  FILLER  PIC 9(6)         VALUE 035000.
012600         05  FILLER  PIC X(1)         VALUE "N".
012700         05  FILLER  PIC X(1)         VALUE "N".
012800     03  FILLER.
012900         05  FILLER  PIC X(10)        VALUE "MANGO".
013000         05  FILLER  PIC 9(2)V9(2)    VALUE 05.50.
013100         05  FILLER  PIC 9(2)V9(2)    VALUE 07.50.
013200         05  FILLER  PIC S9(3)V9(1)   VALUE +024.0.
013300         05  FILLER  PIC S9(3)V9(1)   VALUE +030.0.
013400         05  FILLER  PIC X(1)         VALUE "L".
013500         05  FILLER  PIC X(6)         VALUE "LOAMY".
013600         05  FILLER  PIC X(6)         VALUE "SANDY".
013700         05  FILLER  PIC X(10)        VALUE "YEAR-ROUND".
013800         05  FILLER  PIC 9(6)         VALUE 008000.
013900         05  FILLER  PIC 9(6)         VALUE 040000.
014000         05  FILLER  PIC X(1)         VALUE "N".
014100         05  FILLER  PIC X(1)         VALUE "N".
014200     03  FILLER.
014300         05  FILLER  PIC X(10)        VALUE "BANANA".
014400         05  FILLER  PIC 9(2)V9(2)    VALUE 05.50.
014500         05  FILLER  PIC 9(2)V9(2)    VALUE 07.00.
014600         05  FILLER  PIC S9(3)V9(1)   VALUE +020.0.
014700         05  FILLER  PIC S9(3)V9(1)   VALUE +030.0.
014800         05  FILLER  PIC X(1)         VALUE "H".
014900         05  FILLER  PIC X(6)         VALUE "LOAMY".
015000         05  FILLER  PIC X(6)         VALUE "CLAY".
015100         05  FILLER  PIC X(10)        VALUE "YEAR-ROUND".
015200         05  FILLER  PIC 9(6)         VALUE 030000.
015300         05  FILLER  PIC 9(6)         VALUE 025000.
015400         05  FILLER  PIC X(1)         VALUE "N".
015500         05  FILLER  PIC X(1)         VALUE "N".
015600*
015700 01  WS-CROP-TABLE REDEFINES WS-CROP-TABLE-VALUES.
015800     03  WS-CROP-ENTRY   OCCURS 10 INDEXED BY WS-CRP-IDX.
015900         05  WS-CROP-NAME        PIC X(10).
016000         05  WS-CROP-PH-LOW      PIC 9(2)V9(2).
016100         05  WS-CROP-PH-HIGH     PIC 9(2)V9(2).
016200         05  WS-CROP-TEMP-LOW    PIC S9(3)V9(1).
016300         05  WS-CROP-TEMP-HIGH   PIC S9(3)V9(1).
016400         05  WS-CROP-WATER-REQ   PIC X(1).
016500         05  WS-CROP-SOIL-1      PIC X(6).
016600         05  WS-CROP-SOIL-2      PIC X(6).
016700         05  WS-CROP-SEASON      PIC X(10).
016800         05  WS-CROP-BASE-YIELD  PIC 9(6).
016900         05  WS-CROP-BASE-COST   PIC 9(6).
017000         05  WS-CROP-LABOR-FLAG  PIC X(1).
017100         05  WS-CROP-EQUIP-FLAG  PIC X(1).
017200*
017300 77  WS-CROP-TABLE-MAX           PIC 99 COMP VALUE 10.
