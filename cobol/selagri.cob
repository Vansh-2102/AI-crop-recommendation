000100*
000200*    SELECT CLAUSE FOR THE AGRICULTURAL CONDITIONS FILE.
000300*    ONE RECORD PER FARM.
000400*
000500* 25/03/88 DRH - CREATED FOR CROP ADVISORY SYSTEM (CAS-0004).
000600*
000700     SELECT AGRI-OUT-FILE ASSIGN TO "AGRIOUT"
000800         ORGANIZATION IS LINE SEQUENTIAL
000900         FILE STATUS IS AGC-FILE-STATUS.
