000100*****************************************************
000200*                                                   *
000300*  RECORD DEFINITION FOR MARKET ANALYSIS OUTPUT     *
000400*  FILE - ONE RECORD PER CROP.                      *
000500*                                                   *
000600*****************************************************
000700*  RECORD LENGTH 50 BYTES.
000800*
000900* 30/03/88 DRH - CREATED.
001000* 14/02/95 DRH - ADDED MA-ADVICE-CODE, DROPPED OLD MA-NOTES TEXT.
001100*
001200 FD  MARKET-OUT-FILE.
001300 01  MKA-MARKET-ANALYSIS-RECORD.
001400     03  MKA-CROP              PIC X(10).
001500     03  MKA-CURR-PRICE        PIC 9(7)V9(2).
001600     03  MKA-PREV-PRICE        PIC 9(7)V9(2).
001700     03  MKA-PRICE-CHANGE      PIC S9(5)V9(2).
001800     03  MKA-CHANGE-PCT        PIC S9(3)V9(2).
001900     03  MKA-DEMAND-LEVEL      PIC X(1).
002000*                                H/M/L
002100     03  MKA-SUPPLY-LEVEL      PIC X(1).
002200*                                H/M/L
002300     03  MKA-TREND             PIC X(1).
002400*                                R/F/S RISING/FALLING/STABLE
002500     03  MKA-ADVICE-CODE       PIC X(1).
002600*                                S/W/G/M SELL/WAIT/GOOD/MONITOR
002700     03  FILLER                PIC X(6).
002800*
002900 01  MKA-FILE-STATUS           PIC XX.
