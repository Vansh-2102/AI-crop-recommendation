000100*****************************************************
000200*                                                   *
000300*  RECORD DEFINITION FOR TERM TRANSLATION OUTPUT    *
000400*  FILE.                                            *
000500*                                                   *
000600*****************************************************
000700*  RECORD LENGTH 60 BYTES.
000800*
000900* 05/04/88 DRH - CREATED.
001000* 11/01/99 KLM - Y2K REVIEW - NO DATE FIELDS ON THIS RECORD.
001100*
001200 FD  TRANSLATE-OUT-FILE.
001300 01  TRO-TRANSLATE-RECORD.
001400     03  TRO-TERM              PIC X(12).
001500     03  TRO-TARGET-LANG       PIC X(2).
001600     03  TRO-TRANSLATION       PIC X(40).
001700*                                ROMANISED EQUIVALENT, FIXED WIDTH
001800     03  TRO-CONFIDENCE-FLAG   PIC X(1).
001900*                                Y = HIGH CONFIDENCE, EXACT MATCH
002000     03  TRO-ERROR-FLAG        PIC X(1).
002100*                                Y = UNKNOWN TERM OR LANGUAGE
002200     03  FILLER                PIC X(4).
002300*
002400 01  TRO-FILE-STATUS           PIC XX.
