000100*
000200*    SELECT CLAUSE FOR THE MARKET ANALYSIS OUTPUT FILE.
000300*    ONE RECORD PER CROP.
000400*
000500* 30/03/88 DRH - CREATED FOR CROP ADVISORY SYSTEM (CAS-0005).
000600*
000700     SELECT MARKET-OUT-FILE ASSIGN TO "MKTAOUT"
000800         ORGANIZATION IS LINE SEQUENTIAL
000900         FILE STATUS IS MKA-FILE-STATUS.
