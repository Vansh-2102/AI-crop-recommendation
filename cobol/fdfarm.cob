000100*****************************************************
000200*                                                   *
000300*  RECORD DEFINITION FOR FARM OBSERVATION FILE      *
000400*     ONE RECORD PER FARM PER RUN, NO KEY.          *
000500*                                                   *
000600*****************************************************
000700*  RECORD LENGTH 100 BYTES.
000800*
000900* 14/03/88 DRH - CREATED.
001000* 02/09/91 DRH - PHOSPHORUS/POTASSIUM WIDENED TO PPM SCALE.
001100* 21/06/99 KLM - Y2K REVIEW - NO DATE FIELDS ON THIS RECORD.
001200*
001250 FD  FARM-FILE.
001300 01  FRM-FARM-RECORD.
001400     03  FRM-FARM-ID           PIC X(8).
001500*                                FIELD OFFICE FARM NUMBER
001600     03  FRM-FARM-NAME         PIC X(20).
001700*                                DISPLAY NAME FOR REPORT
001800     03  FRM-SOIL-PH           PIC 9(2)V9(2).
001900*                                SOIL PH, E.G. 06.50
002000     03  FRM-SOIL-MOISTURE     PIC V9(3).
002100*                                VOLUMETRIC MOISTURE FRACTION
002200     03  FRM-ORGANIC-MATTER    PIC 9(2)V9(2).
002300*                                ORGANIC MATTER PERCENT
002400     03  FRM-NITROGEN          PIC V9(3).
002500*                                NITROGEN FRACTION
002600     03  FRM-PHOSPHORUS        PIC 9(3)V9(1).
002700*                                PHOSPHORUS PPM
002800     03  FRM-POTASSIUM         PIC 9(3)V9(1).
002900*                                POTASSIUM PPM
003000     03  FRM-SOIL-TYPE         PIC X(6).
003100*                                CLAY / SANDY / LOAMY / SILTY
003200     03  FRM-TEMPERATURE       PIC S9(3)V9(1).
003300*                                CURRENT AIR TEMP DEG C, MAY BE
003310*                                -VE
003400     03  FRM-HUMIDITY          PIC 9(3)V9(1).
003500*                                RELATIVE HUMIDITY PERCENT
003600     03  FRM-PRECIPITATION     PIC 9(3)V9(1).
003700*                                PRECIPITATION, MILLIMETRES
003800     03  FRM-WIND-SPEED        PIC 9(3)V9(1).
003900*                                WIND SPEED, KM PER HOUR
004000     03  FRM-FARM-SIZE         PIC 9(4)V9(2).
004100*                                ACRES UNDER MANAGEMENT
004200     03  FRM-BUDGET            PIC 9(7)V9(2).
004300*                                SEASON BUDGET, CURRENCY UNITS
004400     03  FRM-LABOR-AVAIL       PIC X(1).
004500*                                L/M/H, SPACE = UNSPECIFIED
004600     03  FRM-WATER-AVAIL       PIC X(1).
004700*                                L/M/H, SPACE = UNSPECIFIED
004800     03  FRM-EQUIP-AVAIL       PIC X(1).
004900*                                B/A (BASIC/ADVANCED), SPACE =
004910*                                UNSPEC
005000     03  FRM-MARKET-ACCESS     PIC X(1).
005100*                                P/G (POOR/GOOD), SPACE = UNSPEC
005200     03  FILLER                PIC X(9).
005300*
005400 01  FRM-FILE-STATUS           PIC XX.
