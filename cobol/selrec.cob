000100*
000200*    SELECT CLAUSE FOR THE RECOMMENDATION OUTPUT FILE.
000300*    UP TO 10 RECORDS WRITTEN PER FARM, RANKED.
000400*
000500* 22/03/88 DRH - CREATED FOR CROP ADVISORY SYSTEM (CAS-0003).
000600*
000700     SELECT RECOMMEND-FILE ASSIGN TO "RECOMEND"
000800         ORGANIZATION IS LINE SEQUENTIAL
000900         FILE STATUS IS REC-FILE-STATUS.
