000100*****************************************************
000200*                                                   *
000300*  COMPILED DISEASE CATALOG - 5 CROPS, 3 DISEASES   *
000400*  EACH.  PLANT PATHOLOGY OFFICE SUPPLY - CHANGES   *
000500*  ONLY ON THEIR WRITTEN INSTRUCTION.                *
000600*                                                   *
000700*****************************************************
000800*
000900* 03/04/88 DRH - CREATED FOR CROP ADVISORY SYSTEM (CAS-0006).
001000* 21/06/99 KLM - Y2K REVIEW - NO DATE FIELDS IN THIS TABLE.
001100*
001200 01  WS-DISEASE-TABLE-VALUES.
001300     03  FILLER.
001400         05  FILLER  PIC X(10)      VALUE "WHEAT".
001500         05  FILLER  PIC X(20)      VALUE "RUST".
001600         05  FILLER  PIC X(25)      VALUE "RUST".
001700         05  FILLER  PIC V9(2)      VALUE .85.
001800     03  FILLER.
001900         05  FILLER  PIC X(10)      VALUE "WHEAT".
002000         05  FILLER  PIC X(20)      VALUE "POWDERY-MILDEW".
002100         05  FILLER  PIC X(25)      VALUE "POWDERY MILDEW".
002200         05  FILLER  PIC V9(2)      VALUE .78.
002300     03  FILLER.
002400         05  FILLER  PIC X(10)      VALUE "WHEAT".
002500         05  FILLER  PIC X(20)      VALUE "HEAD-BLIGHT".
002600         05  FILLER  PIC X(25)      VALUE "HEAD BLIGHT".
002700         05  FILLER  PIC V9(2)      VALUE .82.
002800     03  FILLER.
002900         05  FILLER  PIC X(10)      VALUE "RICE".
003000         05  FILLER  PIC X(20)      VALUE "BLAST".
003100         05  FILLER  PIC X(25)      VALUE "RICE BLAST".
003200         05  FILLER  PIC V9(2)      VALUE .88.
003300     03  FILLER.
003400         05  FILLER  PIC X(10)      VALUE "RICE".
003500         05  FILLER  PIC X(20)      VALUE "BROWN-SPOT".
003600         05  FILLER  PIC X(25)      VALUE "BROWN SPOT".
003700         05  FILLER  PIC V9(2)      VALUE .75.
003800     03  FILLER.
003900         05  FILLER  PIC X(10)      VALUE "RICE".
004000         05  FILLER  PIC X(20)      VALUE "BACTERIAL-BLIGHT".
004100         05  FILLER  PIC X(25)      VALUE "BACTERIAL BLIGHT".
004200         05  FILLER  PIC V9(2)      VALUE .80.
004300     03  FILLER.
004400         05  FILLER  PIC X(10)      VALUE "CORN".
004500         05  FILLER  PIC X(20)      VALUE "NORTHERN-LEAF-BLIGHT".
004600         05  FILLER  PIC X(25)      VALUE "NORTHERN LEAF BLIGHT".
004700         05  FILLER  PIC V9(2)      VALUE .83.
004800     03  FILLER.
004900         05  FILLER  PIC X(10)      VALUE "CORN".
005000         05  FILLER  PIC X(20)      VALUE "COMMON-RUST".
005100         05  FILLER  PIC X(25)      VALUE "COMMON RUST".
005200         05  FILLER  PIC V9(2)      VALUE .79.
005300     03  FILLER.
005400         05  FILLER  PIC X(10)      VALUE "CORN".
005500         05  FILLER  PIC X(20)      VALUE "GRAY-LEAF-SPOT".
005600         05  FILLER  PIC X(25)      VALUE "GRAY LEAF SPOT".
005700         05  FILLER  PIC V9(2)      VALUE .81.
005800     03  FILLER.
005900         05  FILLER  PIC X(10)      VALUE "TOMATO".
006000         05  FILLER  PIC X(20)      VALUE "EARLY-BLIGHT".
006100         05  FILLER  PIC X(25)      VALUE "EARLY BLIGHT".
006200         05  FILLER  PIC V9(2)      VALUE .86.
006300     03  FILLER.
006400         05  FILLER  PIC X(10)      VALUE "TOMATO".
006500         05  FILLER  PIC X(20)      VALUE "LATE-BLIGHT".
006600         05  FILLER  PIC X(25)      VALUE "LATE BLIGHT".
006700         05  FILLER  PIC V9(2)      VALUE .89.
006800     03  FILLER.
006900         05  FILLER  PIC X(10)      VALUE "TOMATO".
007000         05  FILLER  PIC X(20)      VALUE "BACTERIAL-WILT".
007100         05  FILLER  PIC X(25)      VALUE "BACTERIAL WILT".
007200         05  FILLER  PIC V9(2)      VALUE .84.
007300     03  FILLER.
007400         05  FILLER  PIC X(10)      VALUE "POTATO".
007500         05  FILLER  PIC X(20)      VALUE "LATE-BLIGHT".
007600         05  FILLER  PIC X(25)      VALUE "LATE BLIGHT".
007700         05  FILLER  PIC V9(2)      VALUE .87.
007800     03  FILLER.
007900         05  FILLER  PIC X(10)      VALUE "POTATO".
008000         05  FILLER  PIC X(20)      VALUE "EARLY-BLIGHT".
008100         05  FILLER  PIC X(25)      VALUE "EARLY BLIGHT".
008200         05  FILLER  PIC V9(2)      VALUE .82.
008300     03  FILLER.
008400         05  FILLER  PIC X(10)      VALUE "POTATO".
008500         05  FILLER  PIC X(20)      VALUE "SCAB".
008600         05  FILLER  PIC X(25)      VALUE "POTATO SCAB".
008700         05  FILLER  PIC V9(2)      VALUE .76.
008800*
008900 01  WS-DISEASE-TABLE REDEFINES WS-DISEASE-TABLE-VALUES.
009000     03  WS-DISEASE-ENTRY  OCCURS 15 INDEXED BY WS-DIS-IDX.
009100         05  WS-DIS-CROP         PIC X(10).
009200         05  WS-DIS-KEY          PIC X(20).
009300         05  WS-DIS-NAME         PIC X(25).
009400         05  WS-DIS-CONFIDENCE   PIC V9(2).
009500*
009600 77  WS-DISEASE-TABLE-MAX        PIC 99 COMP VALUE 15.
