000100*
000200*    SELECT CLAUSE FOR FARM OBSERVATION FILE
000300*    ONE RECORD PER FARM, SUPPLIED BY FIELD OFFICES.
000400*
000500* 14/03/88 DRH - CREATED FOR CROP ADVISORY SYSTEM (CAS-0001).
000600* 09/11/93 DRH - SORT REMOVED, FILE NOW READ IN ARRIVAL ORDER.
000700*
000800     SELECT FARM-FILE ASSIGN TO "FARMFILE"
000900         ORGANIZATION IS LINE SEQUENTIAL
001000         FILE STATUS IS FRM-FILE-STATUS.
